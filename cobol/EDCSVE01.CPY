000100******************************************************************
000200*    COPY        : EDCSVE01                                      *
000300*    APLICACION  : EDUCACION SEMILLERO                           *
000400*    DESCRIPCION : LAYOUT DE LA FILA DEL EXTRACTO CSV (ENTRADA/  *
000500*                : SALIDA DE EDU35010, ENTRADA DE EDU35020)      *
000600*    NOTA        : LINE SEQUENTIAL - 6 CAMPOS SEPARADOS POR COMA *
000700*                : ID,NOMBRE,APELLIDO,FEC-NAC,CLASE,NOTA         *
000800*------------------------------------------------------------------*
000900*    BITACORA DE CAMBIOS                                          *
001000*    FECHA    AUTOR   TICKET    DESCRIPCION                       *
001100*    16/08/88 PEDR    EDU3500   CREACION DEL COPY DE EXTRACTO     *
001200*    14/05/93 EEDR    EDU3515   SE AMPLIA A 250 POSICIONES        *
001300*    09/09/98 EEDR    EDU3527   REVISION Y2K DE FECHA EN TEXTO    *
001400*    03/04/06 EEDR    EDU3544   SE TRASLADA EL AREA DE LOS 6      *
001500*                     CAMPOS YA PARTIDOS A WORKING-STORAGE DE     *
001600*                     EDU35020 (QUEDABA COMO SEGUNDO 01 DE ESTE   *
001700*                     FD Y SE SOLAPABA CON LA LINEA CRUDA)        *
001800******************************************************************
001900 01  EDC01-FILA-EXTRACTO.
002000     05  EDC01-LINEA-TEXTO           PIC X(250).
002100     05  EDC01-LINEA-TEXTO-R REDEFINES EDC01-LINEA-TEXTO.
002200         10  EDC01-LINEA-LONGITUD    PIC X(04).
002300         10  EDC01-LINEA-RESTO       PIC X(246).
