000100******************************************************************
000200* FECHA       : 16/08/1988                                       *
000300* PROGRAMADOR : PATRICIA ELIZABETH DIVAS RAMIREZ (PEDR)           *
000400* APLICACION  : EDUCACION SEMILLERO                               *
000500* PROGRAMA    : EDU35010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA EL EXTRACTO CSV YA CONVERTIDO DE LA HOJA DE *
000800*             : CALCULO DE NOTAS (LA CONVERSION DE LA HOJA EN SI *
000900*             : ES AJENA A ESTE PROGRAMA) Y LE APLICA EL PRIMER  *
001000*             : AJUSTE DE NOTA (+10) FILA POR FILA, GENERANDO UN *
001100*             : SEGUNDO EXTRACTO CSV LISTO PARA LA CARGA AL      *
001200*             : MAESTRO (EDU35020).                               *
001300*             : EL ENCABEZADO (FILA 0) SE COPIA SIN TOCAR.        *
001400* ARCHIVOS    : EDUC.SEMI.CSV.ENTRADA                             *
001500*             : EDUC.SEMI.CSV.SALIDA                              *
001600* PROGRAMA(S) : NO APLICA                                         *
001700******************************************************************
001800*    BITACORA DE CAMBIOS                                          *
001900*    FECHA    AUTOR   TICKET    DESCRIPCION                       *
002000*    16/08/88 PEDR    EDU3500   VERSION INICIAL                    *
002100*    02/02/89 PEDR    EDU3501   SE AGREGA CONTEO DE FILAS LEIDAS   *
002200*    19/07/90 EEDR    EDU3504   SI LA NOTA NO ES NUMERICA SE DEJA  *
002300*                               EL TEXTO ORIGINAL SIN AJUSTAR      *
002400*    11/01/92 PEDR    EDU3509   VALIDACION DE FILE STATUS AL ABRIR *
002500*    30/09/93 EEDR    EDU3516   SE ESTANDARIZA A 6 COLUMNAS FIJAS  *
002600*    14/05/94 PEDR    EDU3520   REVISION DE DESBORDE EN WKS-NOTA   *
002700*    23/03/96 EEDR    EDU3523   SE AGREGA DISPLAY DE CIERRE        *
002800*    09/09/98 EEDR    EDU3527   REVISION Y2K - SIN IMPACTO (CSV ES *
002900*                               TEXTO, NO SE TOCAN FECHAS AQUI)    *
003000*    05/11/99 PEDR    EDU3529   AJUSTE FINAL PRUEBAS Y2K           *
003100*    21/06/02 EEDR    EDU3534   SE AGREGA ENCABEZADO AL REPORTE    *
003200*                               DE ESTADISTICAS EN CONSOLA         *
003300*    14/03/07 EEDR    EDU3546   LA NOTA EDITADA (Z9999) QUEDABA   *
003400*                               CON ESPACIOS A LA IZQUIERDA Y EL  *
003500*                               STRING DELIMITED BY SPACE NO      *
003600*                               COPIABA NADA, PERDIENDOSE LA NOTA *
003700*                               EN EL EXTRACTO DE SALIDA. SE      *
003800*                               CALCULA LA SANGRIA CON INSPECT Y  *
003900*                               SE ARMA LA FILA CON REFERENCE     *
004000*                               MODIFICATION DELIMITED BY SIZE.   *
004100*                               DE PASO SE CORRIGE EL REDEFINE    *
004200*                               WKS-NOTA-EDITADA-R QUE QUEDABA    *
004300*                               CORRIDO 2 POSICIONES DEL CAMPO    *
004400*                               REAL                              *
004500*    14/08/07 EEDR    EDU3549   SE PASA 100-PRINCIPAL A PERFORM   *
004600*                               ... THRU PARA QUE SE VEA EL RANGO *
004700*                               COMPLETO DE CADA SECCION, Y LA    *
004800*                               SALIDA POR ERROR DE APERTURA SE   *
004900*                               UNIFICA CON GO TO A UN PARRAFO    *
005000*                               DE CIERRE UNICO AL FINAL DEL      *
005100*                               PROGRAMA                          *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. EDU35010.
005500 AUTHOR. PATRICIA ELIZABETH DIVAS RAMIREZ.
005600 INSTALLATION. EDUCACION SEMILLERO - CENTRO DE COMPUTO.
005700 DATE-WRITTEN. 16/08/1988.
005800 DATE-COMPILED. 16/08/1988.
005900 SECURITY. USO INTERNO - DEPARTAMENTO DE EDUCACION.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT F-CSV-ENTRADA ASSIGN TO CSVIN
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-CSV-ENTRADA.
006900     SELECT F-CSV-SALIDA  ASSIGN TO CSVOUT
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-CSV-SALIDA.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*                   BUFFER DE ENTRADA (FILA CRUDA)
007500 FD  F-CSV-ENTRADA.
007600     COPY EDCSVE01.
007700*                   BUFFER DE SALIDA (FILA YA AJUSTADA)
007800 FD  F-CSV-SALIDA.
007900 01  REG-CSV-SALIDA              PIC X(250).
008000 WORKING-STORAGE SECTION.
008100*                   VARIABLES FILE STATUS
008200 01  FS-CSV-ENTRADA               PIC 9(02) VALUE ZEROS.
008300     88  FS-ENTRADA-OK                      VALUE 00.
008400     88  FS-ENTRADA-FIN                      VALUE 10.
008500 01  FS-CSV-SALIDA                PIC 9(02) VALUE ZEROS.
008600     88  FS-SALIDA-OK                        VALUE 00.
008700 01  WKS-SWITCHES.
008800     05  WKS-FIN-ENTRADA          PIC 9(01) VALUE ZEROS.
008900         88  FIN-ENTRADA                     VALUE 1.
009000     05  WKS-PRIMERA-FILA         PIC 9(01) VALUE 1.
009100         88  ES-ENCABEZADO                   VALUE 1.
009200     05  FILLER                   PIC X(02).
009300 01  WKS-CONTADORES.
009400     05  WKS-FILAS-LEIDAS         PIC 9(07) COMP VALUE ZEROS.
009500     05  WKS-FILAS-ESCRITAS       PIC 9(07) COMP VALUE ZEROS.
009600     05  WKS-FILAS-SIN-NOTA       PIC 9(07) COMP VALUE ZEROS.
009700     05  FILLER                   PIC X(02).
009800 01  WKS-CAMPOS-SEPARADOS.
009900     05  WKS-C-STUDENT-ID         PIC X(12).
010000     05  WKS-C-FIRST-NAME         PIC X(50).
010100     05  WKS-C-LAST-NAME          PIC X(50).
010200     05  WKS-C-FECHA-NAC          PIC X(12).
010300     05  WKS-C-CLASS-NAME         PIC X(20).
010400     05  WKS-C-SCORE              PIC X(08).
010500     05  WKS-CAMPOS-SEPARADOS-R REDEFINES WKS-CAMPOS-SEPARADOS.
010600         10  FILLER               PIC X(142).
010700         10  WKS-C-SCORE-R        PIC X(08).
010800 01  WKS-NOTA-NUMERICA.
010900     05  WKS-NOTA-ORIGINAL        PIC S9(05) VALUE ZEROS.
011000     05  WKS-NOTA-AJUSTADA        PIC S9(05) VALUE ZEROS.
011100     05  WKS-NOTA-EDITADA         PIC Z(04)9.
011200     05  FILLER                   PIC X(02).
011300 01  WKS-NOTA-EDITADA-R REDEFINES WKS-NOTA-NUMERICA.
011400     05  FILLER                   PIC X(10).
011500     05  WKS-NOTA-EDITADA-BYTES   PIC X(05).
011600     05  FILLER                   PIC X(02).
011700 01  WKS-NOTA-VALIDA-SW           PIC X(01) VALUE 'S'.
011800     88  WKS-NOTA-NO-NUMERICA               VALUE 'N'.
011900     88  WKS-NOTA-ES-NUMERICA                VALUE 'S'.
012000 01  WKS-NOTA-LONGITUD            PIC 9(02) COMP VALUE ZEROS.
012100 01  WKS-NOTA-OFFSET              PIC 9(02) COMP VALUE ZEROS.
012200 01  WKS-LINEA-ARMADA             PIC X(250) VALUE SPACES.
012300 01  WKS-LINEA-ARMADA-R REDEFINES WKS-LINEA-ARMADA.
012400     05  WKS-LA-LONGITUD          PIC X(04).
012500     05  WKS-LA-RESTO             PIC X(246).
012600 01  WKS-MENSAJES.
012700     05  MSJ-ERROR-APERTURA       PIC X(40) VALUE
012800                              'ERROR AL ABRIR ARCHIVOS DE EDU35010'.
012900     05  FILLER                   PIC X(04).
013000 PROCEDURE DIVISION.
013100 100-PRINCIPAL SECTION.
013200     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
013300     PERFORM 200-PROCESA-ARCHIVOS THRU 200-PROCESA-ARCHIVOS-E
013400     PERFORM 140-STADISTICS THRU 140-STADISTICS-E
013500     PERFORM 150-CLOSE-DATA THRU 150-CLOSE-DATA-E
013600     STOP RUN.
013700 100-PRINCIPAL-E. EXIT.
013800
013900******************************************************************
014000*              S E C C I O N   D E   A P E R T U R A
014100******************************************************************
014200 110-APERTURA-ARCHIVOS SECTION.
014300     OPEN INPUT  F-CSV-ENTRADA
014400     OPEN OUTPUT F-CSV-SALIDA
014500     IF FS-CSV-ENTRADA = 97
014600        MOVE ZEROS TO FS-CSV-ENTRADA
014700     END-IF
014800     IF FS-CSV-SALIDA NOT = 97 AND FS-CSV-SALIDA NOT = 0
014900        MOVE ZEROS TO FS-CSV-SALIDA
015000     END-IF
015100     IF FS-CSV-ENTRADA NOT = 0 OR FS-CSV-SALIDA NOT = 0
015200        DISPLAY "================================================"
015300                UPON CONSOLE
015400        DISPLAY MSJ-ERROR-APERTURA UPON CONSOLE
015500        DISPLAY " FILE STATUS ENTRADA : (" FS-CSV-ENTRADA ")"
015600                UPON CONSOLE
015700        DISPLAY " FILE STATUS SALIDA  : (" FS-CSV-SALIDA ")"
015800                UPON CONSOLE
015900        DISPLAY "================================================"
016000                UPON CONSOLE
016100        MOVE 91 TO RETURN-CODE
016200        GO TO 999-TERMINA-CON-ERROR
016300     END-IF.
016400 110-APERTURA-ARCHIVOS-E. EXIT.
016500
016600******************************************************************
016700*     S E C C I O N   D E   L E C T U R A  /  A J U S T E
016800******************************************************************
016900 200-PROCESA-ARCHIVOS SECTION.
017000     READ F-CSV-ENTRADA
017100          AT END SET FIN-ENTRADA TO TRUE
017200     END-READ
017300
017400     PERFORM 220-PROCESA-UNA-FILA UNTIL FIN-ENTRADA.
017500 200-PROCESA-ARCHIVOS-E. EXIT.
017600
017700******************************************************************
017800*   220 - UNA ITERACION DEL CICLO DE LECTURA (SIN END-PERFORM)    *
017900******************************************************************
018000 220-PROCESA-UNA-FILA SECTION.
018100     ADD 1 TO WKS-FILAS-LEIDAS
018200     IF ES-ENCABEZADO
018300        MOVE EDC01-LINEA-TEXTO TO REG-CSV-SALIDA
018400        WRITE REG-CSV-SALIDA
018500        MOVE 0 TO WKS-PRIMERA-FILA
018600     ELSE
018700        PERFORM 210-AJUSTA-NOTA THRU 210-AJUSTA-NOTA-E
018800        WRITE REG-CSV-SALIDA
018900     END-IF
019000     IF FS-CSV-SALIDA = 0
019100        ADD 1 TO WKS-FILAS-ESCRITAS
019200     END-IF
019300     READ F-CSV-ENTRADA
019400          AT END SET FIN-ENTRADA TO TRUE
019500     END-READ.
019600 220-PROCESA-UNA-FILA-E. EXIT.
019700
019800******************************************************************
019900*   210 - AJUSTA LA COLUMNA F (NOTA) SUMANDO 10 A CADA FILA DATO  *
020000*         SI LA CELDA NO ES NUMERICA, SE DEJA EL TEXTO ORIGINAL   *
020100******************************************************************
020200 210-AJUSTA-NOTA SECTION.
020300     UNSTRING EDC01-LINEA-TEXTO DELIMITED BY ','
020400        INTO WKS-C-STUDENT-ID
020500             WKS-C-FIRST-NAME
020600             WKS-C-LAST-NAME
020700             WKS-C-FECHA-NAC
020800             WKS-C-CLASS-NAME
020900             WKS-C-SCORE
021000     END-UNSTRING
021100
021200     MOVE ZEROS TO WKS-NOTA-LONGITUD
021300     INSPECT WKS-C-SCORE TALLYING WKS-NOTA-LONGITUD
021400             FOR CHARACTERS BEFORE INITIAL SPACE
021500
021600     SET WKS-NOTA-ES-NUMERICA TO TRUE
021700     IF WKS-NOTA-LONGITUD = ZEROS
021800        SET WKS-NOTA-NO-NUMERICA TO TRUE
021900     ELSE
022000        IF WKS-C-SCORE(1:WKS-NOTA-LONGITUD) IS NOT NUMERIC
022100           SET WKS-NOTA-NO-NUMERICA TO TRUE
022200        END-IF
022300     END-IF
022400
022500     IF WKS-NOTA-ES-NUMERICA
022600        MOVE WKS-C-SCORE(1:WKS-NOTA-LONGITUD) TO WKS-NOTA-ORIGINAL
022700        COMPUTE WKS-NOTA-AJUSTADA = WKS-NOTA-ORIGINAL + 10
022800        MOVE WKS-NOTA-AJUSTADA TO WKS-NOTA-EDITADA
022900        MOVE ZEROS TO WKS-NOTA-OFFSET
023000        INSPECT WKS-NOTA-EDITADA-BYTES TALLYING WKS-NOTA-OFFSET
023100                FOR LEADING SPACE
023200        ADD 1 TO WKS-NOTA-OFFSET
023300        STRING WKS-C-STUDENT-ID    DELIMITED BY SPACE ','
023400               WKS-C-FIRST-NAME    DELIMITED BY SPACE ','
023500               WKS-C-LAST-NAME     DELIMITED BY SPACE ','
023600               WKS-C-FECHA-NAC     DELIMITED BY SPACE ','
023700               WKS-C-CLASS-NAME    DELIMITED BY SPACE ','
023800               WKS-NOTA-EDITADA-BYTES(WKS-NOTA-OFFSET:)
023900                                   DELIMITED BY SIZE
024000               INTO WKS-LINEA-ARMADA
024100        END-STRING
024200     ELSE
024300        ADD 1 TO WKS-FILAS-SIN-NOTA
024400        STRING WKS-C-STUDENT-ID    DELIMITED BY SPACE ','
024500               WKS-C-FIRST-NAME    DELIMITED BY SPACE ','
024600               WKS-C-LAST-NAME     DELIMITED BY SPACE ','
024700               WKS-C-FECHA-NAC     DELIMITED BY SPACE ','
024800               WKS-C-CLASS-NAME    DELIMITED BY SPACE ','
024900               WKS-C-SCORE         DELIMITED BY SPACE
025000               INTO WKS-LINEA-ARMADA
025100        END-STRING
025200     END-IF
025300     MOVE WKS-LINEA-ARMADA TO REG-CSV-SALIDA
025400     MOVE SPACES           TO WKS-LINEA-ARMADA.
025500 210-AJUSTA-NOTA-E. EXIT.
025600
025700******************************************************************
025800*                 S E C C I O N   D E   C I E R R E               *
025900******************************************************************
026000 140-STADISTICS SECTION.
026100     DISPLAY
026200     ">>>>>>>>>>>>>>>> ESTADISTICAS EDU35010 <<<<<<<<<<<<<<<<<<<<<"
026300     DISPLAY
026400     "||  FILAS LEIDAS EN TOTAL       : (" WKS-FILAS-LEIDAS   ")"
026500     DISPLAY
026600     "||  FILAS ESCRITAS AL EXTRACTO  : (" WKS-FILAS-ESCRITAS ")"
026700     DISPLAY
026800     "||  FILAS SIN NOTA NUMERICA     : (" WKS-FILAS-SIN-NOTA")"
026900     DISPLAY
027000     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
027100 140-STADISTICS-E. EXIT.
027200
027300 150-CLOSE-DATA SECTION.
027400     CLOSE F-CSV-ENTRADA
027500     CLOSE F-CSV-SALIDA.
027600 150-CLOSE-DATA-E. EXIT.
027700******************************************************************
027800* 999-TERMINA-CON-ERROR : SALIDA COMUN ANTE FALLA DE APERTURA,    *
027900*                         AL ESTILO VIEJO DE PARRAFOS DEL AREA    *
028000******************************************************************
028100 999-TERMINA-CON-ERROR SECTION.
028200     PERFORM 150-CLOSE-DATA THRU 150-CLOSE-DATA-E
028300     STOP RUN.
028400 999-TERMINA-CON-ERROR-E. EXIT.
