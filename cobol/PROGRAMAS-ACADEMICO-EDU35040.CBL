000100******************************************************************
000200* FECHA       : 20/08/1988                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                      *
000400* APLICACION  : EDUCACION SEMILLERO                             *
000500* PROGRAMA    : EDU35040                                        *
000600* TIPO        : SUBRUTINA (CALL)                                *
000700* DESCRIPCION : RUTINA DE MANTENIMIENTO DEL MAESTRO DE          *
000800*             : ESTUDIANTES. RECIBE UNA ACCION (CREAR, ACTUA-   *
000900*             : LIZAR, ELIMINAR, CONSULTAR O CERRAR) Y EL       *
001000*             : REGISTRO DE TRABAJO POR PARAMETRO (CALL ...     *
001100*             : USING) Y DEVUELVE UN CODIGO DE RETORNO. NO      *
001200*             : REALIZA CALCULO ALGUNO, SOLO CRUD CONTRA MAESTRO*
001300* ARCHIVOS    : MAESTRO                                         *
001400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001500* LLAMADO POR : NINGUNO POR CALL. ES UTILITARIO DE MANTENIMIENTO *
001600*             : INDEPENDIENTE QUE COMPARTE EL DATASET FISICO      *
001700*             : MAESTRO CON EDU35020 (CARGA) Y EDU35030 (REPORTES)*
001800*             : CADA UNO ABRE Y MANEJA SU PROPIO FD SOBRE MAESTRO *
001900******************************************************************
002000*    BITACORA DE CAMBIOS                                         *
002100*    FECHA    AUTOR   TICKET    DESCRIPCION                      *
002200*    20/08/88 EEDR    EDU3500   CREACION DE LA RUTINA DE CRUD    *
002300*    22/11/91 EEDR    EDU3512   SE AJUSTA AL REDEFINE DE FECHA   *
002400*                     DE NACIMIENTO DEL MAESTRO                 *
002500*    04/02/94 PEDR    EDU3519   SE AGREGA ACCION ELIMINAR COMO   *
002600*                     BAJA LOGICA (INDICADOR DE ESTADO)         *
002700*    09/09/98 EEDR    EDU3527   REVISION Y2K DE FECHA DE ULTIMA  *
002800*                     LLAMADA Y DE FECHA DE NACIMIENTO           *
002900*    05/11/99 EEDR    EDU3527   PRUEBAS FINALES CAMBIO DE SIGLO  *
003000*    21/06/02 PEDR    EDU3538   SE AGREGA VALIDACION DE RANGO DE *
003100*                     NOTA (0-100) EN CREAR Y ACTUALIZAR        *
003200*    14/09/05 EEDR    EDU3541   SE AGREGA ACCION CERRAR PARA QUE *
003300*                     EL PROGRAMA LLAMADOR CIERRE EL MAESTRO    *
003400*                     AL FINALIZAR SU CORRIDA                   *
003500*    14/08/07 EEDR    EDU3548   SE CORRIGE EL ENCABEZADO: ESTA   *
003600*                     RUTINA NO ES LLAMADA POR EDU35020/30, SOLO *
003700*                     COMPARTE EL MAESTRO. SE PASA EL DESPACHO   *
003800*                     DE 100-PRINCIPAL A PERFORM ... THRU Y SE   *
003900*                     AGREGA GO TO DE SALIDA ANTE ERROR DE       *
004000*                     APERTURA, SIGUIENDO EL ESTANDAR VIEJO DE   *
004100*                     PARRAFOS SUELTOS DEL DEPARTAMENTO          *
004200*    14/08/07 EEDR    EDU3548   LAS VARIABLES DE TRABAJO DE LA   *
004300*                     RUTINA DEBD1R00 PASAN A NIVEL 77, IGUAL    *
004400*                     QUE EN LAS RUTINAS DE CONSULTA EN LINEA    *
004500*                     DEL DEPARTAMENTO                           *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.                     EDU35040.
004900 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
005000 INSTALLATION.                   EDUCACION SEMILLERO - CENTRO DE
005100                                 COMPUTO.
005200 DATE-WRITTEN.                   20/08/1988.
005300 DATE-COMPILED.                  20/08/1988.
005400 SECURITY.                       USO INTERNO - DEPARTAMENTO DE
005500                                 EDUCACION.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT F-MAESTRO  ASSIGN TO MAESTRO
006300            ORGANIZATION  IS INDEXED
006400            ACCESS MODE   IS DYNAMIC
006500            RECORD KEY    IS EDM01-STUDENT-ID
006600            FILE STATUS   IS FS-MAESTRO
006700                              FSE-MAESTRO.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  F-MAESTRO.
007100     COPY EDMAST01.
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
007500******************************************************************
007600 01  FS-MAESTRO                  PIC 9(02) VALUE ZEROS.
007700     88  FS-MAESTRO-CORRECTO               VALUE 00.
007800 01  FSE-MAESTRO.
007900     02  FSE-RETURN              PIC S9(04) COMP-5.
008000     02  FSE-FUNCTION            PIC S9(04) COMP-5.
008100     02  FSE-FEEDBACK            PIC S9(04) COMP-5.
008200*    LAS 4 VARIABLES SUELTAS DE ABAJO ERAN NIVEL 01; SE BAJAN A
008300*    NIVEL 77 EN EDU3548 POR SER CAMPOS DE TRABAJO INDEPENDIENTES
008400*    PARA LA RUTINA DEBD1R00, SIN SUBORDINADOS
008500 77  PROGRAMA                    PIC X(08) VALUE 'EDU35040'.
008600 77  ARCHIVO                     PIC X(08).
008700 77  ACCION                      PIC X(20).
008800 77  LLAVE                       PIC X(09).
008900 77  WKS-REINTENTOS-APERTURA     PIC 9(02) COMP VALUE ZEROS.
009000******************************************************************
009100*         SWITCHES DE CONTROL DE LA RUTINA                       *
009200******************************************************************
009300 01  WKS-DISPARADORES.
009400     05  WKS-SW-ARCHIVO-ABIERTO  PIC X(01) VALUE 'N'.
009500         88  WKS-ARCHIVO-YA-ABIERTO        VALUE 'S'.
009600         88  WKS-ARCHIVO-NO-ABIERTO        VALUE 'N'.
009700     05  WKS-SW-REGISTRO-HALLADO PIC X(01) VALUE 'N'.
009800         88  WKS-MAESTRO-HALLADO            VALUE 'S'.
009900         88  WKS-MAESTRO-NO-HALLADO         VALUE 'N'.
010000     05  FILLER                  PIC X(04).
010100******************************************************************
010200*         CONTADORES DE LLAMADAS POR TIPO DE ACCION              *
010300******************************************************************
010400 01  WKS-ACUM-LLAMADAS.
010500     05  WKS-TOTAL-LLAMADAS      PIC 9(07) COMP.
010600     05  WKS-TOTAL-CREACIONES    PIC 9(07) COMP.
010700     05  WKS-TOTAL-ACTUALIZAC    PIC 9(07) COMP.
010800     05  WKS-TOTAL-ELIMINAC      PIC 9(07) COMP.
010900     05  WKS-TOTAL-CONSULTAS     PIC 9(07) COMP.
011000     05  WKS-TOTAL-RECHAZADAS    PIC 9(07) COMP.
011100     05  FILLER                  PIC X(04).
011200******************************************************************
011300*         FECHA DE LA ULTIMA LLAMADA (PARA EL BANNER DE CIERRE)  *
011400******************************************************************
011500 01  WKS-FECHA-ULTIMA-LLAMADA    PIC 9(08).
011600 01  WKS-FECHA-ULTIMA-LLAMADA-R REDEFINES WKS-FECHA-ULTIMA-LLAMADA.
011700     05  WKS-FUL-ANIO            PIC 9(04).
011800     05  WKS-FUL-MES             PIC 9(02).
011900     05  WKS-FUL-DIA             PIC 9(02).
012000******************************************************************
012100*         CEDULA EN FORMATO EDITADO, PARA MENSAJES DE ERROR      *
012200******************************************************************
012300 01  WKS-CEDULA-EDITADA          PIC Z(08)9.
012400 01  WKS-CEDULA-EDITADA-R REDEFINES WKS-CEDULA-EDITADA.
012500     05  WKS-CEDULA-DIGITOS      PIC 9(09).
012600******************************************************************
012700*         MENSAJES DE ERROR DE E/S                                *
012800******************************************************************
012900 01  WKS-MENSAJES.
013000     05  MSJ-ERROR-APERTURA      PIC X(40)
013100             VALUE 'ERROR DE APERTURA EN EDU35040'.
013200     05  MSJ-ERROR-ESCRITURA     PIC X(40)
013300             VALUE 'ERROR DE ESCRITURA/REESCRITURA EDU35040'.
013400     05  FILLER                  PIC X(08).
013500 EJECT
013600 LINKAGE SECTION.
013700******************************************************************
013800*         PARAMETROS RECIBIDOS DEL PROGRAMA LLAMADOR              *
013900*         EDM40-ACCION  : C=CREAR  A=ACTUALIZAR  E=ELIMINAR      *
014000*                         B=BUSCAR (CONSULTAR)   X=CERRAR MAESTRO*
014100******************************************************************
014200 01  EDM40-ACCION                PIC X(01).
014300     88  EDM40-CREAR                       VALUE 'C'.
014400     88  EDM40-ACTUALIZAR                  VALUE 'A'.
014500     88  EDM40-ELIMINAR                    VALUE 'E'.
014600     88  EDM40-CONSULTAR                   VALUE 'B'.
014700     88  EDM40-CERRAR                      VALUE 'X'.
014800 01  EDM40-REGISTRO-ESTUDIANTE.
014900     05  EDM40-STUDENT-ID        PIC 9(09).
015000     05  EDM40-FIRST-NAME        PIC X(50).
015100     05  EDM40-LAST-NAME         PIC X(50).
015200     05  EDM40-FECHA-NACIMIENTO  PIC 9(08).
015300     05  EDM40-CLASS-NAME        PIC X(20).
015400     05  EDM40-SCORE             PIC 9(03).
015500     05  FILLER                  PIC X(06).
015600 01  EDM40-REGISTRO-ESTUDIANTE-R REDEFINES EDM40-REGISTRO-ESTUDIANTE.
015700     05  EDM40-REGISTRO-PLANO    PIC X(146).
015800 01  EDM40-RETORNO               PIC X(02).
015900     88  EDM40-OK                          VALUE '00'.
016000     88  EDM40-DUPLICADO                   VALUE '01'.
016100     88  EDM40-NO-ENCONTRADO               VALUE '02'.
016200     88  EDM40-NOTA-FUERA-RANGO            VALUE '03'.
016300     88  EDM40-ERROR-ES                    VALUE '99'.
016400 EJECT
016500******************************************************************
016600*                     PROCEDURE DIVISION                          *
016700******************************************************************
016800 PROCEDURE DIVISION USING EDM40-ACCION, EDM40-REGISTRO-ESTUDIANTE,
016900                          EDM40-RETORNO.
017000 100-PRINCIPAL SECTION.
017100     ADD 1 TO WKS-TOTAL-LLAMADAS
017200     ACCEPT WKS-FECHA-ULTIMA-LLAMADA FROM DATE YYYYMMDD
017300     SET EDM40-OK TO TRUE
017400     IF WKS-ARCHIVO-NO-ABIERTO AND NOT EDM40-CERRAR
017500        PERFORM 110-APERTURA-ARCHIVO THRU 110-APERTURA-ARCHIVO-E
017600     END-IF
017700     IF EDM40-ERROR-ES
017800        GO TO 100-PRINCIPAL-SALIDA
017900     END-IF
018000     EVALUATE TRUE
018100         WHEN EDM40-CREAR
018200              PERFORM 300-CREAR THRU 300-CREAR-E
018300         WHEN EDM40-ACTUALIZAR
018400              PERFORM 400-ACTUALIZAR THRU 400-ACTUALIZAR-E
018500         WHEN EDM40-ELIMINAR
018600              PERFORM 500-ELIMINAR THRU 500-ELIMINAR-E
018700         WHEN EDM40-CONSULTAR
018800              PERFORM 600-CONSULTAR THRU 600-CONSULTAR-E
018900         WHEN EDM40-CERRAR
019000              PERFORM 900-CIERRA-ARCHIVO THRU 900-CIERRA-ARCHIVO-E
019100         WHEN OTHER
019200              SET EDM40-ERROR-ES TO TRUE
019300     END-EVALUATE.
019400 100-PRINCIPAL-SALIDA.
019500     GOBACK.
019600 100-PRINCIPAL-E. EXIT.
019700******************************************************************
019800* 110-APERTURA-ARCHIVO : ABRE EL MAESTRO EN MODO I-O LA PRIMERA  *
019900*                        VEZ QUE SE INVOCA LA RUTINA             *
020000******************************************************************
020100 110-APERTURA-ARCHIVO SECTION.
020200     OPEN I-O F-MAESTRO
020300     IF FS-MAESTRO = 05 OR FS-MAESTRO = 97
020400        MOVE ZEROS TO FS-MAESTRO
020500     END-IF
020600     IF NOT FS-MAESTRO-CORRECTO
020700        ADD 1 TO WKS-REINTENTOS-APERTURA
020800        MOVE 'MAESTRO' TO ARCHIVO
020900        MOVE 'OPEN'    TO ACCION
021000        MOVE SPACES    TO LLAVE
021100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021200                              FS-MAESTRO, FSE-MAESTRO
021300        DISPLAY MSJ-ERROR-APERTURA UPON CONSOLE
021400        SET EDM40-ERROR-ES TO TRUE
021500     ELSE
021600        SET WKS-ARCHIVO-YA-ABIERTO TO TRUE
021700     END-IF.
021800 110-APERTURA-ARCHIVO-E. EXIT.
021900******************************************************************
022000* 300-CREAR : ALTA DE UN ESTUDIANTE NUEVO. RECHAZA SI LA CEDULA  *
022100*             YA EXISTE EN EL MAESTRO (CHEQUEO DE EXISTENCIA) O  *
022200*             SI LA NOTA RECIBIDA ESTA FUERA DEL RANGO 0-100     *
022300******************************************************************
022400 300-CREAR SECTION.
022500     IF EDM40-SCORE > 100
022600        ADD 1 TO WKS-TOTAL-RECHAZADAS
022700        SET EDM40-NOTA-FUERA-RANGO TO TRUE
022800     ELSE
022900        MOVE EDM40-STUDENT-ID TO EDM01-STUDENT-ID
023000        READ F-MAESTRO
023100             INVALID KEY     SET WKS-MAESTRO-NO-HALLADO TO TRUE
023200             NOT INVALID KEY SET WKS-MAESTRO-HALLADO    TO TRUE
023300        END-READ
023400        IF WKS-MAESTRO-HALLADO
023500           ADD 1 TO WKS-TOTAL-RECHAZADAS
023600           SET EDM40-DUPLICADO TO TRUE
023700        ELSE
023800           PERFORM 310-ARMA-REGISTRO-MAESTRO THRU 310-ARMA-REGISTRO-MAESTRO-E
023900           WRITE EDM01-REGISTRO-MAESTRO
024000           IF FS-MAESTRO-CORRECTO
024100              ADD 1 TO WKS-TOTAL-CREACIONES
024200              SET EDM40-OK TO TRUE
024300           ELSE
024400              DISPLAY MSJ-ERROR-ESCRITURA UPON CONSOLE
024500              SET EDM40-ERROR-ES TO TRUE
024600           END-IF
024700        END-IF
024800     END-IF.
024900 300-CREAR-E. EXIT.
025000 310-ARMA-REGISTRO-MAESTRO SECTION.
025100     MOVE EDM40-STUDENT-ID            TO EDM01-STUDENT-ID
025200     MOVE EDM40-FIRST-NAME            TO EDM01-FIRST-NAME
025300     MOVE EDM40-LAST-NAME             TO EDM01-LAST-NAME
025400     MOVE EDM40-FECHA-NACIMIENTO      TO EDM01-FECHA-NACIMIENTO
025500     MOVE EDM40-CLASS-NAME            TO EDM01-CLASS-NAME
025600     MOVE EDM40-SCORE                 TO EDM01-SCORE
025700     SET EDM01-ACTIVO TO TRUE.
025800 310-ARMA-REGISTRO-MAESTRO-E. EXIT.
025900******************************************************************
026000* 400-ACTUALIZAR : REEMPLAZA TODOS LOS CAMPOS DEL REGISTRO       *
026100*             EXISTENTE IDENTIFICADO POR CEDULA. NO EXISTE       *
026200*             ACTUALIZACION PARCIAL DE CAMPOS                    *
026300******************************************************************
026400 400-ACTUALIZAR SECTION.
026500     IF EDM40-SCORE > 100
026600        ADD 1 TO WKS-TOTAL-RECHAZADAS
026700        SET EDM40-NOTA-FUERA-RANGO TO TRUE
026800     ELSE
026900        MOVE EDM40-STUDENT-ID TO EDM01-STUDENT-ID
027000        READ F-MAESTRO
027100             INVALID KEY     SET WKS-MAESTRO-NO-HALLADO TO TRUE
027200             NOT INVALID KEY SET WKS-MAESTRO-HALLADO    TO TRUE
027300        END-READ
027400        IF WKS-MAESTRO-NO-HALLADO
027500           ADD 1 TO WKS-TOTAL-RECHAZADAS
027600           SET EDM40-NO-ENCONTRADO TO TRUE
027700        ELSE
027800           PERFORM 310-ARMA-REGISTRO-MAESTRO THRU 310-ARMA-REGISTRO-MAESTRO-E
027900           REWRITE EDM01-REGISTRO-MAESTRO
028000           IF FS-MAESTRO-CORRECTO
028100              ADD 1 TO WKS-TOTAL-ACTUALIZAC
028200              SET EDM40-OK TO TRUE
028300           ELSE
028400              DISPLAY MSJ-ERROR-ESCRITURA UPON CONSOLE
028500              SET EDM40-ERROR-ES TO TRUE
028600           END-IF
028700        END-IF
028800     END-IF.
028900 400-ACTUALIZAR-E. EXIT.
029000******************************************************************
029100* 500-ELIMINAR : BAJA LOGICA DEL REGISTRO (EDM01-IND-ESTADO A    *
029200*             'D') - NO SE BORRA FISICAMENTE DEL MAESTRO         *
029300******************************************************************
029400 500-ELIMINAR SECTION.
029500     MOVE EDM40-STUDENT-ID TO EDM01-STUDENT-ID
029600     READ F-MAESTRO
029700          INVALID KEY     SET WKS-MAESTRO-NO-HALLADO TO TRUE
029800          NOT INVALID KEY SET WKS-MAESTRO-HALLADO    TO TRUE
029900     END-READ
030000     IF WKS-MAESTRO-NO-HALLADO
030100        MOVE EDM40-STUDENT-ID TO WKS-CEDULA-DIGITOS
030200        DISPLAY 'EDU35040 - ELIMINAR, CEDULA NO HALLADA: '
030300                WKS-CEDULA-EDITADA UPON CONSOLE
030400        SET EDM40-NO-ENCONTRADO TO TRUE
030500     ELSE
030600        SET EDM01-ANULADO TO TRUE
030700        REWRITE EDM01-REGISTRO-MAESTRO
030800        IF FS-MAESTRO-CORRECTO
030900           ADD 1 TO WKS-TOTAL-ELIMINAC
031000           SET EDM40-OK TO TRUE
031100        ELSE
031200           DISPLAY MSJ-ERROR-ESCRITURA UPON CONSOLE
031300           SET EDM40-ERROR-ES TO TRUE
031400        END-IF
031500     END-IF.
031600 500-ELIMINAR-E. EXIT.
031700******************************************************************
031800* 600-CONSULTAR : DEVUELVE EL REGISTRO COMPLETO POR CEDULA, SIN  *
031900*             CALCULO ALGUNO (PASO DIRECTO DE CAMPOS)            *
032000******************************************************************
032100 600-CONSULTAR SECTION.
032200     MOVE EDM40-STUDENT-ID TO EDM01-STUDENT-ID
032300     READ F-MAESTRO
032400          INVALID KEY     SET WKS-MAESTRO-NO-HALLADO TO TRUE
032500          NOT INVALID KEY SET WKS-MAESTRO-HALLADO    TO TRUE
032600     END-READ
032700     IF WKS-MAESTRO-NO-HALLADO
032800        ADD 1 TO WKS-TOTAL-RECHAZADAS
032900        SET EDM40-NO-ENCONTRADO TO TRUE
033000     ELSE
033100        PERFORM 610-DEVUELVE-REGISTRO THRU 610-DEVUELVE-REGISTRO-E
033200        ADD 1 TO WKS-TOTAL-CONSULTAS
033300        SET EDM40-OK TO TRUE
033400     END-IF.
033500 600-CONSULTAR-E. EXIT.
033600 610-DEVUELVE-REGISTRO SECTION.
033700     MOVE EDM01-FIRST-NAME            TO EDM40-FIRST-NAME
033800     MOVE EDM01-LAST-NAME             TO EDM40-LAST-NAME
033900     MOVE EDM01-FECHA-NACIMIENTO      TO EDM40-FECHA-NACIMIENTO
034000     MOVE EDM01-CLASS-NAME            TO EDM40-CLASS-NAME
034100     MOVE EDM01-SCORE                 TO EDM40-SCORE.
034200 610-DEVUELVE-REGISTRO-E. EXIT.
034300******************************************************************
034400* 900-CIERRA-ARCHIVO : CIERRE DEL MAESTRO. LA INVOCA EL PROGRAMA *
034500*             LLAMADOR (NO ESTA RUTINA) AL TERMINAR SU CORRIDA   *
034600******************************************************************
034700 900-CIERRA-ARCHIVO SECTION.
034800     IF WKS-ARCHIVO-YA-ABIERTO
034900        CLOSE F-MAESTRO
035000        SET WKS-ARCHIVO-NO-ABIERTO TO TRUE
035100     END-IF
035200     SET EDM40-OK TO TRUE.
035300 900-CIERRA-ARCHIVO-E. EXIT.
