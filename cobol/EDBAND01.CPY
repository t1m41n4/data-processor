000100******************************************************************
000200*    COPY        : EDBAND01                                      *
000300*    APLICACION  : EDUCACION SEMILLERO                           *
000400*    DESCRIPCION : TABLA FIJA DE BANDAS DE NOTA PARA EDU35030    *
000500*                : (REPORTE DE DISTRIBUCION DE NOTAS)            *
000600*------------------------------------------------------------------*
000700*    BITACORA DE CAMBIOS                                          *
000800*    FECHA    AUTOR   TICKET    DESCRIPCION                       *
000900*    03/03/90 PEDR    EDU3506   CREACION DE LA TABLA DE BANDAS    *
001000******************************************************************
001100 01  EDB01-TABLA-BANDAS.
001200     05  EDB01-BANDA OCCURS 4 TIMES INDEXED BY EDB01-IDX.
001300         10  EDB01-LIMITE-INFERIOR   PIC 9(03).
001400         10  EDB01-LIMITE-SUPERIOR   PIC 9(03).
001500         10  EDB01-NOMBRE-BANDA      PIC X(10).
001600         10  EDB01-CONTADOR-BANDA    PIC 9(07) COMP.
001700 01  EDB01-VALORES-INICIALES.
001800     05  FILLER PIC X(20) VALUE '000040FAIL          '.
001900     05  FILLER PIC X(20) VALUE '041060PASS          '.
002000     05  FILLER PIC X(20) VALUE '061080GOOD          '.
002100     05  FILLER PIC X(20) VALUE '081100EXCELLENT     '.
002200 01  EDB01-VALORES-INICIALES-R REDEFINES EDB01-VALORES-INICIALES.
002300     05  EDB01-VALOR-INIC OCCURS 4 TIMES.
002400         10  EDB01-VI-INFERIOR       PIC 9(03).
002500         10  EDB01-VI-SUPERIOR       PIC 9(03).
002600         10  EDB01-VI-NOMBRE         PIC X(10).
002700         10  FILLER                  PIC X(04).
