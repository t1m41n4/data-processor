000100******************************************************************
000200*    COPY        : EDMAST01                                      *
000300*    APLICACION  : EDUCACION SEMILLERO                           *
000400*    DESCRIPCION : LAYOUT DEL MAESTRO DE ESTUDIANTES (EDU35MA)   *
000500*                : UTILIZADO POR EDU35020 (CARGA), EDU35030      *
000600*                : (REPORTES) Y EDU35040 (MANTENIMIENTO)         *
000700*    NOTA        : LLAVE UNICA ES EDM01-STUDENT-ID                *
000800*------------------------------------------------------------------*
000900*    BITACORA DE CAMBIOS                                          *
001000*    FECHA    AUTOR   TICKET    DESCRIPCION                       *
001100*    16/08/88 PEDR    EDU3500   CREACION DEL COPY MAESTRO         *
001200*    22/11/91 EEDR    EDU3512   SE AGREGA REDEFINE DE FECHA NACIM.*
001300*    04/02/94 PEDR    EDU3519   SE AGREGA INDICADOR DE ESTADO     *
001400*    09/09/98 EEDR    EDU3527   AMPLIACION A 4 DIGITOS DE ANIO Y2K*
001500******************************************************************
001600 01  EDM01-REGISTRO-MAESTRO.
001700     05  EDM01-STUDENT-ID            PIC 9(09).
001800     05  EDM01-NOMBRE-COMPLETO.
001900         10  EDM01-FIRST-NAME        PIC X(50).
002000         10  EDM01-LAST-NAME         PIC X(50).
002100     05  EDM01-NOMBRE-COMPLETO-R REDEFINES EDM01-NOMBRE-COMPLETO.
002200         10  EDM01-NOMBRE-PLANO      PIC X(100).
002300     05  EDM01-FECHA-NACIMIENTO      PIC 9(08).
002400     05  EDM01-FECHA-NACIMIENTO-R REDEFINES
002500                 EDM01-FECHA-NACIMIENTO.
002600         10  EDM01-FN-ANIO           PIC 9(04).
002700         10  EDM01-FN-MES            PIC 9(02).
002800         10  EDM01-FN-DIA            PIC 9(02).
002900     05  EDM01-CLASS-NAME            PIC X(20).
003000     05  EDM01-SCORE                 PIC 9(03).
003100     05  EDM01-IND-ESTADO            PIC X(01) VALUE 'A'.
003200         88  EDM01-ACTIVO                      VALUE 'A'.
003300         88  EDM01-ANULADO                      VALUE 'D'.
003400     05  FILLER                      PIC X(06).
