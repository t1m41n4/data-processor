000100******************************************************************
000200* FECHA       : 11/03/1990                                      *
000300* PROGRAMADOR : PABLO ENRIQUE DIAZ RIVAS                        *
000400* APLICACION  : EDUCACION SEMILLERO                             *
000500* PROGRAMA    : EDU35030                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : ESTE PROGRAMA LEE SECUENCIALMENTE EL MAESTRO DE *
000800*             : ESTUDIANTES (MAESTRO) Y EMITE EL REPORTE DE    *
000900*             : DETALLE DE ESTUDIANTES SELECCIONADOS POR CEDULA,*
001000*             : POR CLASE O LA TOTALIDAD DEL MAESTRO, MAS UN    *
001100*             : RESUMEN ESTADISTICO Y UNA DISTRIBUCION DE NOTAS *
001200*             : POR BANDA, AMBOS CALCULADOS SOBRE LA TOTALIDAD  *
001300*             : DEL MAESTRO SIN IMPORTAR EL FILTRO DE SELECCION *
001400* ARCHIVOS    : MAESTRO, REPORTE                                *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001600******************************************************************
001700*    BITACORA DE CAMBIOS                                         *
001800*    FECHA    AUTOR   TICKET    DESCRIPCION                      *
001900*    11/03/90 PEDR    EDU3530   CREACION DEL PROGRAMA - DETALLE  *
002000*                     Y RESUMEN ESTADISTICO POR SELECCION        *
002100*    19/07/91 PEDR    EDU3532   SE AGREGA REPORTE DE DISTRIBUCION*
002200*                     DE NOTAS POR BANDA (EDBAND01)              *
002300*    04/02/94 EEDR    EDU3519   SE AJUSTA LECTURA DEL MAESTRO AL *
002400*                     NUEVO INDICADOR DE ESTADO (ACTIVO/ANULADO) *
002500*    09/09/98 EEDR    EDU3527   REVISION Y2K DE FECHA DE PROCESO *
002600*                     Y DE FECHA DE NACIMIENTO EN EL DETALLE     *
002700*    05/11/99 EEDR    EDU3527   PRUEBAS FINALES CAMBIO DE SIGLO  *
002800*    21/06/02 PEDR    EDU3538   SE AGREGA SELECCION POR CLASE,   *
002900*                     ANTES SOLO EXISTIA SELECCION POR CEDULA    *
003000*    14/09/05 EEDR    EDU3541   SE AGREGA TARJETA DE SELECCION   *
003100*                     "TODOS" PARA CORRIDA DE MAESTRO COMPLETO   *
003200*    14/08/07 EEDR    EDU3549   SE PASAN LOS PERFORM DE SECCION  *
003300*                     A PERFORM ... THRU, Y EL ERROR DE LECTURA  *
003400*                     SECUENCIAL DE 700 SALE POR GO TO A UN      *
003500*                     PARRAFO DE CIERRE UNICO AL FINAL           *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                     EDU35030.
003900 AUTHOR.                         PABLO ENRIQUE DIAZ RIVAS.
004000 INSTALLATION.                   EDUCACION SEMILLERO - CENTRO DE
004100                                 COMPUTO.
004200 DATE-WRITTEN.                   11/03/1990.
004300 DATE-COMPILED.                  11/03/1990.
004400 SECURITY.                       USO INTERNO - DEPARTAMENTO DE
004500                                 EDUCACION.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT F-MAESTRO  ASSIGN TO MAESTRO
005300            ORGANIZATION  IS INDEXED
005400            ACCESS MODE   IS DYNAMIC
005500            RECORD KEY    IS EDM01-STUDENT-ID
005600            FILE STATUS   IS FS-MAESTRO
005700                              FSE-MAESTRO.
005800     SELECT F-REPORTE  ASSIGN TO SYSRPT
005900            FILE STATUS   IS FS-REPORTE.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  F-MAESTRO.
006300     COPY EDMAST01.
006400 FD  F-REPORTE
006500     REPORT IS EDR03-REPORTE-ACADEMICO.
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
006900******************************************************************
007000 01  FS-MAESTRO                  PIC 9(02) VALUE ZEROS.
007100     88  FS-MAESTRO-CORRECTO               VALUE 00.
007200     88  FS-MAESTRO-NO-ENCONTRADO          VALUE 23 35.
007300 01  FSE-MAESTRO.
007400     02  FSE-RETURN              PIC S9(04) COMP-5.
007500     02  FSE-FUNCTION            PIC S9(04) COMP-5.
007600     02  FSE-FEEDBACK            PIC S9(04) COMP-5.
007700 01  FS-REPORTE                  PIC 9(02) VALUE ZEROS.
007800     88  FS-REPORTE-CORRECTO                VALUE 00.
007900 01  PROGRAMA                    PIC X(08) VALUE 'EDU35030'.
008000 01  ARCHIVO                     PIC X(08).
008100 01  ACCION                      PIC X(20).
008200 01  LLAVE                       PIC X(09).
008300 01  WKS-ARCHIVO-ANALIZAR        PIC X(08).
008400******************************************************************
008500*         SWITCHES E INDICADORES DE CONTROL DE CORRIDA           *
008600******************************************************************
008700 01  WKS-DISPARADORES.
008800     05  WKS-SW-FIN-MAESTRO      PIC X(01) VALUE 'N'.
008900         88  FIN-MAESTRO                   VALUE 'S'.
009000         88  NO-FIN-MAESTRO                VALUE 'N'.
009100     05  WKS-SW-REGISTRO-HALLADO PIC X(01) VALUE 'N'.
009200         88  WKS-MAESTRO-HALLADO            VALUE 'S'.
009300         88  WKS-MAESTRO-NO-HALLADO         VALUE 'N'.
009400     05  FILLER                  PIC X(04).
009500******************************************************************
009600*         TARJETA DE PARAMETROS DE SELECCION (ACCEPT SYSIN)      *
009700*         COL 01    : TIPO DE SELECCION I=CEDULA C=CLASE T=TODOS *
009800*         COL 02-10 : CEDULA DEL ESTUDIANTE (CUANDO TIPO = I)    *
009900*         COL 11-30 : NOMBRE DE LA CLASE     (CUANDO TIPO = C)   *
010000******************************************************************
010100 01  WKS-PARM-CARD.
010200     05  WKS-PARM-TEXTO          PIC X(50).
010300 01  WKS-PARM-CARD-R REDEFINES WKS-PARM-CARD.
010400     05  WKS-PARM-TIPO           PIC X(01).
010500         88  WKS-PARM-POR-ID               VALUE 'I'.
010600         88  WKS-PARM-POR-CLASE            VALUE 'C'.
010700         88  WKS-PARM-TODOS                VALUE 'T'.
010800     05  WKS-PARM-STUDENT-ID-TXT PIC X(09).
010900     05  WKS-PARM-CLASE-TXT      PIC X(20).
011000     05  FILLER                  PIC X(20).
011100 01  WKS-PARM-STUDENT-ID         PIC 9(09).
011200******************************************************************
011300*         ACUMULADORES DE ESTADISTICAS GLOBALES DEL MAESTRO      *
011400*         (SE CALCULAN SOBRE TODO EL MAESTRO, NO SOBRE LA        *
011500*          SELECCION DEL REPORTE DE DETALLE)                     *
011600******************************************************************
011700 01  WKS-ACUM-ESTADISTICAS.
011800     05  WKS-TOTAL-ESTUDIANTES   PIC 9(07) COMP.
011900     05  WKS-SUMA-NOTAS          PIC 9(09) COMP.
012000     05  WKS-NOTA-MAXIMA         PIC 9(03) COMP.
012100     05  WKS-NOTA-MINIMA         PIC 9(03) COMP.
012200     05  WKS-TOTAL-APROBADOS     PIC 9(07) COMP.
012300     05  WKS-TOTAL-REPROBADOS    PIC 9(07) COMP.
012400     05  FILLER                  PIC X(04).
012500 01  WKS-VALORES-DERIVADOS.
012600     05  WKS-PROMEDIO-NOTA       PIC 9(03)V99.
012700     05  WKS-PORCENTAJE-APROB    PIC 9(03)V99.
012800     05  FILLER                  PIC X(04).
012900******************************************************************
013000*         FECHA DE PROCESO PARA ENCABEZADOS DEL REPORTE          *
013100******************************************************************
013200 01  WKS-FECHA-PROCESO           PIC 9(08).
013300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013400     05  WKS-FP-ANIO             PIC 9(04).
013500     05  WKS-FP-MES              PIC 9(02).
013600     05  WKS-FP-DIA              PIC 9(02).
013700 01  WKS-FECHA-PROCESO-EDITADA   PIC 9999/99/99.
013800******************************************************************
013900*         AREA DE IMPRESION DEL BANNER DE CIERRE DE CORRIDA       *
014000******************************************************************
014100 01  WKS-RESUMEN-BANNER.
014200     05  WKS-RB-TOTAL            PIC 9(07).
014300     05  WKS-RB-APROBADOS        PIC 9(07).
014400     05  WKS-RB-REPROBADOS       PIC 9(07).
014500     05  FILLER                  PIC X(04).
014600 01  WKS-RESUMEN-BANNER-R REDEFINES WKS-RESUMEN-BANNER.
014700     05  WKS-RB-TEXTO            PIC X(25).
014800******************************************************************
014900*         MENSAJES DE ERROR DE E/S                                *
015000******************************************************************
015100 01  WKS-MENSAJES.
015200     05  MSJ-ERROR-APERTURA      PIC X(40)
015300             VALUE 'ERROR DE APERTURA EN EDU35030'.
015400     05  MSJ-ERROR-LECTURA       PIC X(40)
015500             VALUE 'ERROR DE LECTURA EN EDU35030'.
015600     05  FILLER                  PIC X(08).
015700     COPY EDBAND01.
015800 EJECT
015900******************************************************************
016000*         SECCION DE REPORTES - REPORTE ACADEMICO EDU35030        *
016100******************************************************************
016200 REPORT SECTION.
016300 RD  EDR03-REPORTE-ACADEMICO
016400     CONTROL ARE FINAL
016500     PAGE LIMIT IS 51 LINES
016600     HEADING 1
016700     FIRST DETAIL 7
016800     LAST DETAIL 47
016900     FOOTING 49.
017000 01  TYPE IS PH.
017100     02  LINE 1.
017200         03  COLUMN 01 PIC X(30)
017300                 VALUE 'EDUCACION SEMILLERO'.
017400         03  COLUMN 45 PIC X(30)
017500                 VALUE 'REPORTE ACADEMICO DE ESTUDIANT
017600-                'ES'.
017700         03  COLUMN 95 PIC 9999/99/99
017800                 SOURCE WKS-FECHA-PROCESO.
017900         03  COLUMN 110 PIC Z(04)9
018000                 SOURCE PAGE-COUNTER IN EDR03-REPORTE-ACADEMICO.
018100     02  LINE 3.
018200         03  COLUMN 01 PIC X(110) VALUE ALL '='.
018300     02  LINE 5.
018400         03  COLUMN 05  PIC X(10) VALUE 'CEDULA'.
018500         03  COLUMN 17  PIC X(20) VALUE 'NOMBRES'.
018600         03  COLUMN 39  PIC X(20) VALUE 'APELLIDOS'.
018700         03  COLUMN 61  PIC X(12) VALUE 'NACIMIENTO'.
018800         03  COLUMN 75  PIC X(20) VALUE 'CLASE'.
018900         03  COLUMN 97  PIC X(05) VALUE 'NOTA'.
019000 01  DETALLELINEA TYPE IS DETAIL.
019100     02  LINE IS PLUS 1.
019200         03  COLUMN 05  PIC 9(09)
019300                 SOURCE EDM01-STUDENT-ID.
019400         03  COLUMN 17  PIC X(20)
019500                 SOURCE EDM01-FIRST-NAME.
019600         03  COLUMN 39  PIC X(20)
019700                 SOURCE EDM01-LAST-NAME.
019800         03  COLUMN 61  PIC 9999-99-99
019900                 SOURCE EDM01-FECHA-NACIMIENTO.
020000         03  COLUMN 75  PIC X(20)
020100                 SOURCE EDM01-CLASS-NAME.
020200         03  COLUMN 97  PIC ZZ9
020300                 SOURCE EDM01-SCORE.
020400 01  TYPE IS CF FINAL.
020500     02  LINE IS PLUS 2.
020600         03  COLUMN 05 PIC X(40)
020700                 VALUE 'RESUMEN ESTADISTICO DEL MAESTRO COMPLETO'.
020800     02  LINE IS PLUS 2.
020900         03  COLUMN 05 PIC X(25) VALUE 'TOTAL DE ESTUDIANTES   :'.
021000         03  COLUMN 32 PIC ZZZ,ZZ9
021100                 SOURCE WKS-TOTAL-ESTUDIANTES.
021200     02  LINE IS PLUS 1.
021300         03  COLUMN 05 PIC X(25) VALUE 'PROMEDIO DE NOTA       :'.
021400         03  COLUMN 32 PIC ZZ9.99
021500                 SOURCE WKS-PROMEDIO-NOTA.
021600     02  LINE IS PLUS 1.
021700         03  COLUMN 05 PIC X(25) VALUE 'NOTA MAXIMA            :'.
021800         03  COLUMN 32 PIC ZZ9
021900                 SOURCE WKS-NOTA-MAXIMA.
022000     02  LINE IS PLUS 1.
022100         03  COLUMN 05 PIC X(25) VALUE 'NOTA MINIMA            :'.
022200         03  COLUMN 32 PIC ZZ9
022300                 SOURCE WKS-NOTA-MINIMA.
022400     02  LINE IS PLUS 1.
022500         03  COLUMN 05 PIC X(25) VALUE 'APROBADOS (NOTA >= 50) :'.
022600         03  COLUMN 32 PIC ZZZ,ZZ9
022700                 SOURCE WKS-TOTAL-APROBADOS.
022800     02  LINE IS PLUS 1.
022900         03  COLUMN 05 PIC X(25) VALUE 'REPROBADOS             :'.
023000         03  COLUMN 32 PIC ZZZ,ZZ9
023100                 SOURCE WKS-TOTAL-REPROBADOS.
023200     02  LINE IS PLUS 1.
023300         03  COLUMN 05 PIC X(25) VALUE 'PORCENTAJE DE APROBAC. :'.
023400         03  COLUMN 32 PIC ZZ9.99
023500                 SOURCE WKS-PORCENTAJE-APROB.
023600     02  LINE IS PLUS 1.
023700         03  COLUMN 05 PIC ZZZZ9
023800                 COUNT OF DETALLELINEA.
023900         03  COLUMN 11 PIC X(30)
024000                 VALUE 'REGISTROS LISTADOS EN DETALLE'.
024100 01  TYPE IS PF.
024200     02  LINE IS 49.
024300         03  COLUMN 01 PIC X(40) VALUE ALL '-'.
024400     02  LINE IS 50.
024500         03  COLUMN 01 PIC X(12)
024600                 VALUE 'IMPRESO EL: '.
024700         03  COLUMN 13 FUNC DATE.
024800         03  COLUMN 24 PIC X(08)
024900                 VALUE 'HORA: '.
025000         03  COLUMN 32 FUNC TIME.
025100 01  TYPE IS RF.
025200     02  LINE IS PLUS 2.
025300         03  COLUMN 05 PIC X(40)
025400                 VALUE 'DISTRIBUCION DE NOTAS DEL MAESTRO COMPLE
025500-                'TO'.
025600     02  LINE IS PLUS 2.
025700         03  COLUMN 05 PIC X(10)
025800                 SOURCE EDB01-NOMBRE-BANDA(1).
025900         03  COLUMN 20 PIC ZZZ,ZZ9
026000                 SOURCE EDB01-CONTADOR-BANDA(1).
026100     02  LINE IS PLUS 1.
026200         03  COLUMN 05 PIC X(10)
026300                 SOURCE EDB01-NOMBRE-BANDA(2).
026400         03  COLUMN 20 PIC ZZZ,ZZ9
026500                 SOURCE EDB01-CONTADOR-BANDA(2).
026600     02  LINE IS PLUS 1.
026700         03  COLUMN 05 PIC X(10)
026800                 SOURCE EDB01-NOMBRE-BANDA(3).
026900         03  COLUMN 20 PIC ZZZ,ZZ9
027000                 SOURCE EDB01-CONTADOR-BANDA(3).
027100     02  LINE IS PLUS 1.
027200         03  COLUMN 05 PIC X(10)
027300                 SOURCE EDB01-NOMBRE-BANDA(4).
027400         03  COLUMN 20 PIC ZZZ,ZZ9
027500                 SOURCE EDB01-CONTADOR-BANDA(4).
027600 EJECT
027700******************************************************************
027800*                     PROCEDURE DIVISION                          *
027900******************************************************************
028000 PROCEDURE DIVISION.
028100 100-PRINCIPAL SECTION.
028200     PERFORM 110-APERTURA-DATASET THRU 110-APERTURA-DATASET-E
028300     PERFORM 120-CARGA-TABLA-BANDAS THRU 120-CARGA-TABLA-BANDAS-E
028400     PERFORM 150-LEE-PARAMETRO-SELECCION THRU 150-LEE-PARAMETRO-SELECCION-E
028500     PERFORM 400-ESTADISTICAS-GLOBALES THRU 400-ESTADISTICAS-GLOBALES-E
028600     INITIATE EDR03-REPORTE-ACADEMICO
028700     PERFORM 200-SELECCION-MAESTRO THRU 200-SELECCION-MAESTRO-E
028800     TERMINATE EDR03-REPORTE-ACADEMICO
028900     PERFORM 800-ESTADISTICAS-OPERADOR THRU 800-ESTADISTICAS-OPERADOR-E
029000     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
029100     STOP RUN.
029200 100-PRINCIPAL-E. EXIT.
029300******************************************************************
029400* 110-APERTURA-DATASET : ABRE MAESTRO Y REPORTE, TOMA LA FECHA   *
029500*                        DE PROCESO DEL RELOJ DEL SISTEMA        *
029600******************************************************************
029700 110-APERTURA-DATASET SECTION.
029800     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
029900     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-PROCESO-EDITADA
030000     OPEN INPUT F-MAESTRO
030100     IF FS-MAESTRO = 97
030200        MOVE 0 TO FS-MAESTRO
030300     END-IF
030400     IF NOT FS-MAESTRO-CORRECTO
030500        MOVE 'MAESTRO' TO ARCHIVO WKS-ARCHIVO-ANALIZAR
030600        MOVE 'APERTURA' TO ACCION
030700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030800             FS-MAESTRO, FSE-MAESTRO
030900        DISPLAY MSJ-ERROR-APERTURA UPON CONSOLE
031000        MOVE 91 TO RETURN-CODE
031100        STOP RUN
031200     END-IF
031300     OPEN OUTPUT F-REPORTE
031400     IF NOT FS-REPORTE-CORRECTO
031500        DISPLAY MSJ-ERROR-APERTURA UPON CONSOLE
031600        MOVE 91 TO RETURN-CODE
031700        CLOSE F-MAESTRO
031800        STOP RUN
031900     END-IF.
032000 110-APERTURA-DATASET-E. EXIT.
032100******************************************************************
032200* 120-CARGA-TABLA-BANDAS : SIEMBRA LA TABLA DE BANDAS DE NOTA    *
032300*                        A PARTIR DE LOS VALORES FIJOS DEL COPY  *
032400******************************************************************
032500 120-CARGA-TABLA-BANDAS SECTION.
032600     PERFORM 125-CARGA-UNA-BANDA
032700         VARYING EDB01-IDX FROM 1 BY 1 UNTIL EDB01-IDX > 4.
032800 120-CARGA-TABLA-BANDAS-E. EXIT.
032900 125-CARGA-UNA-BANDA SECTION.
033000     MOVE EDB01-VI-INFERIOR(EDB01-IDX)
033100       TO EDB01-LIMITE-INFERIOR(EDB01-IDX)
033200     MOVE EDB01-VI-SUPERIOR(EDB01-IDX)
033300       TO EDB01-LIMITE-SUPERIOR(EDB01-IDX)
033400     MOVE EDB01-VI-NOMBRE(EDB01-IDX)
033500       TO EDB01-NOMBRE-BANDA(EDB01-IDX)
033600     MOVE ZEROS TO EDB01-CONTADOR-BANDA(EDB01-IDX).
033700 125-CARGA-UNA-BANDA-E. EXIT.
033800******************************************************************
033900* 150-LEE-PARAMETRO-SELECCION : LEE LA TARJETA DE SELECCION DEL  *
034000*                        REPORTE (CEDULA/CLASE/TODOS)            *
034100******************************************************************
034200 150-LEE-PARAMETRO-SELECCION SECTION.
034300     ACCEPT WKS-PARM-CARD FROM SYSIN
034400     IF WKS-PARM-STUDENT-ID-TXT IS NUMERIC
034500        MOVE WKS-PARM-STUDENT-ID-TXT TO WKS-PARM-STUDENT-ID
034600     ELSE
034700        MOVE ZERO TO WKS-PARM-STUDENT-ID
034800     END-IF.
034900 150-LEE-PARAMETRO-SELECCION-E. EXIT.
035000******************************************************************
035100* 200-SELECCION-MAESTRO : DESPACHA LA SELECCION DEL REPORTE DE   *
035200*                        DETALLE SEGUN LA TARJETA DE PARAMETROS  *
035300******************************************************************
035400 200-SELECCION-MAESTRO SECTION.
035500     EVALUATE TRUE
035600         WHEN WKS-PARM-POR-ID
035700             PERFORM 210-SELECCION-POR-ID THRU 210-SELECCION-POR-ID-E
035800         WHEN WKS-PARM-POR-CLASE
035900             PERFORM 220-SELECCION-POR-CLASE THRU 220-SELECCION-POR-CLASE-E
036000         WHEN OTHER
036100             PERFORM 230-SELECCION-TODOS THRU 230-SELECCION-TODOS-E
036200     END-EVALUATE.
036300 200-SELECCION-MAESTRO-E. EXIT.
036400******************************************************************
036500* 210-SELECCION-POR-ID : BUSQUEDA DIRECTA DE UN SOLO ESTUDIANTE  *
036600******************************************************************
036700 210-SELECCION-POR-ID SECTION.
036800     MOVE WKS-PARM-STUDENT-ID TO EDM01-STUDENT-ID
036900     READ F-MAESTRO
037000          INVALID KEY SET WKS-MAESTRO-NO-HALLADO TO TRUE
037100     END-READ
037200     IF FS-MAESTRO-CORRECTO
037300        GENERATE DETALLELINEA
037400     END-IF.
037500 210-SELECCION-POR-ID-E. EXIT.
037600******************************************************************
037700* 220-SELECCION-POR-CLASE : BARRIDO ASCENDENTE COMPLETO, FILTRA  *
037800*                        POR NOMBRE DE CLASE                     *
037900******************************************************************
038000 220-SELECCION-POR-CLASE SECTION.
038100     SET NO-FIN-MAESTRO TO TRUE
038200     MOVE LOW-VALUES TO EDM01-STUDENT-ID
038300     START F-MAESTRO KEY IS NOT LESS THAN EDM01-STUDENT-ID
038400          INVALID KEY SET FIN-MAESTRO TO TRUE
038500     END-START
038600     IF NO-FIN-MAESTRO
038700        READ F-MAESTRO NEXT RECORD
038800             AT END SET FIN-MAESTRO TO TRUE
038900        END-READ
039000     END-IF
039100     PERFORM 225-PROCESA-FILA-CLASE THRU 225-PROCESA-FILA-CLASE-E
039200  UNTIL FIN-MAESTRO.
039300 220-SELECCION-POR-CLASE-E. EXIT.
039400 225-PROCESA-FILA-CLASE SECTION.
039500     IF EDM01-CLASS-NAME = WKS-PARM-CLASE-TXT
039600        GENERATE DETALLELINEA
039700     END-IF
039800     READ F-MAESTRO NEXT RECORD
039900          AT END SET FIN-MAESTRO TO TRUE
040000     END-READ.
040100 225-PROCESA-FILA-CLASE-E. EXIT.
040200******************************************************************
040300* 230-SELECCION-TODOS : BARRIDO ASCENDENTE COMPLETO SIN FILTRO   *
040400******************************************************************
040500 230-SELECCION-TODOS SECTION.
040600     SET NO-FIN-MAESTRO TO TRUE
040700     MOVE LOW-VALUES TO EDM01-STUDENT-ID
040800     START F-MAESTRO KEY IS NOT LESS THAN EDM01-STUDENT-ID
040900          INVALID KEY SET FIN-MAESTRO TO TRUE
041000     END-START
041100     IF NO-FIN-MAESTRO
041200        READ F-MAESTRO NEXT RECORD
041300             AT END SET FIN-MAESTRO TO TRUE
041400        END-READ
041500     END-IF
041600     PERFORM 235-PROCESA-FILA-TODOS THRU 235-PROCESA-FILA-TODOS-E
041700  UNTIL FIN-MAESTRO.
041800 230-SELECCION-TODOS-E. EXIT.
041900 235-PROCESA-FILA-TODOS SECTION.
042000     GENERATE DETALLELINEA
042100     READ F-MAESTRO NEXT RECORD
042200          AT END SET FIN-MAESTRO TO TRUE
042300     END-READ.
042400 235-PROCESA-FILA-TODOS-E. EXIT.
042500******************************************************************
042600* 400-ESTADISTICAS-GLOBALES : RECORRE TODO EL MAESTRO UNA SOLA   *
042700*                        VEZ Y ACUMULA LOS TOTALES GLOBALES, SIN *
042800*                        IMPORTAR EL FILTRO DE SELECCION DEL     *
042900*                        REPORTE DE DETALLE                      *
043000******************************************************************
043100 400-ESTADISTICAS-GLOBALES SECTION.
043200     MOVE ZERO TO WKS-TOTAL-ESTUDIANTES WKS-SUMA-NOTAS
043300     MOVE ZERO TO WKS-TOTAL-APROBADOS WKS-TOTAL-REPROBADOS
043400     MOVE ZERO TO WKS-NOTA-MAXIMA
043500     MOVE 100 TO WKS-NOTA-MINIMA
043600     SET NO-FIN-MAESTRO TO TRUE
043700     MOVE LOW-VALUES TO EDM01-STUDENT-ID
043800     START F-MAESTRO KEY IS NOT LESS THAN EDM01-STUDENT-ID
043900          INVALID KEY SET FIN-MAESTRO TO TRUE
044000     END-START
044100     IF NO-FIN-MAESTRO
044200        READ F-MAESTRO NEXT RECORD
044300             AT END SET FIN-MAESTRO TO TRUE
044400        END-READ
044500     END-IF
044600     PERFORM 410-ACUMULA-FILA THRU 410-ACUMULA-FILA-E
044700  UNTIL FIN-MAESTRO
044800     IF WKS-TOTAL-ESTUDIANTES = ZERO
044900        MOVE ZERO TO WKS-PROMEDIO-NOTA WKS-PORCENTAJE-APROB
045000                     WKS-NOTA-MAXIMA WKS-NOTA-MINIMA
045100     ELSE
045200        COMPUTE WKS-PROMEDIO-NOTA ROUNDED =
045300                WKS-SUMA-NOTAS / WKS-TOTAL-ESTUDIANTES
045400        COMPUTE WKS-PORCENTAJE-APROB ROUNDED =
045500                (WKS-TOTAL-APROBADOS / WKS-TOTAL-ESTUDIANTES) * 100
045600     END-IF.
045700 400-ESTADISTICAS-GLOBALES-E. EXIT.
045800 410-ACUMULA-FILA SECTION.
045900     ADD 1 TO WKS-TOTAL-ESTUDIANTES
046000     ADD EDM01-SCORE TO WKS-SUMA-NOTAS
046100     IF EDM01-SCORE > WKS-NOTA-MAXIMA
046200        MOVE EDM01-SCORE TO WKS-NOTA-MAXIMA
046300     END-IF
046400     IF EDM01-SCORE < WKS-NOTA-MINIMA
046500        MOVE EDM01-SCORE TO WKS-NOTA-MINIMA
046600     END-IF
046700     IF EDM01-SCORE >= 50
046800        ADD 1 TO WKS-TOTAL-APROBADOS
046900     ELSE
047000        ADD 1 TO WKS-TOTAL-REPROBADOS
047100     END-IF
047200     PERFORM 500-DISTRIBUCION-NOTAS THRU 500-DISTRIBUCION-NOTAS-E
047300     READ F-MAESTRO NEXT RECORD
047400          AT END SET FIN-MAESTRO TO TRUE
047500     END-READ.
047600 410-ACUMULA-FILA-E. EXIT.
047700******************************************************************
047800* 500-DISTRIBUCION-NOTAS : CLASIFICA LA NOTA DEL REGISTRO ACTUAL *
047900*                        EN UNA DE LAS 4 BANDAS FIJAS DEL COPY   *
048000*                        EDBAND01 E INCREMENTA SU CONTADOR       *
048100******************************************************************
048200 500-DISTRIBUCION-NOTAS SECTION.
048300     SET EDB01-IDX TO 1
048400     SEARCH EDB01-BANDA
048500          AT END
048600             CONTINUE
048700          WHEN EDM01-SCORE IS GREATER THAN OR EQUAL TO
048800                  EDB01-LIMITE-INFERIOR(EDB01-IDX)
048900               AND EDM01-SCORE IS LESS THAN OR EQUAL TO
049000                  EDB01-LIMITE-SUPERIOR(EDB01-IDX)
049100               ADD 1 TO EDB01-CONTADOR-BANDA(EDB01-IDX)
049200     END-SEARCH.
049300 500-DISTRIBUCION-NOTAS-E. EXIT.
049400******************************************************************
049500* 700-ERRORES-LEC-SECUENCIAL : DESPACHADOR COMUN DE ERRORES DE   *
049600*                        LECTURA SECUENCIAL SOBRE EL MAESTRO     *
049700******************************************************************
049800 700-ERRORES-LEC-SECUENCIAL SECTION.
049900     EVALUATE WKS-ARCHIVO-ANALIZAR
050000         WHEN 'MAESTRO'
050100             MOVE 'LECTURA' TO ACCION
050200             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
050300                  LLAVE, FS-MAESTRO, FSE-MAESTRO
050400             DISPLAY MSJ-ERROR-LECTURA UPON CONSOLE
050500             MOVE 91 TO RETURN-CODE
050600             GO TO 999-TERMINA-CON-ERROR
050700         WHEN OTHER
050800             CONTINUE
050900     END-EVALUATE
051000     INITIALIZE WKS-ARCHIVO-ANALIZAR.
051100 700-ERRORES-LEC-SECUENCIAL-E. EXIT.
051200******************************************************************
051300* 800-ESTADISTICAS-OPERADOR : BANNER DE CONSOLA CON LOS TOTALES  *
051400*                        DE LA CORRIDA, PARA EL OPERADOR DE TURNO*
051500******************************************************************
051600 800-ESTADISTICAS-OPERADOR SECTION.
051700     MOVE WKS-TOTAL-ESTUDIANTES TO WKS-RB-TOTAL
051800     MOVE WKS-TOTAL-APROBADOS   TO WKS-RB-APROBADOS
051900     MOVE WKS-TOTAL-REPROBADOS  TO WKS-RB-REPROBADOS
052000     DISPLAY 'EDU35030 - ESTUDIANTES EN MAESTRO  : '
052100             WKS-RB-TOTAL UPON CONSOLE
052200     DISPLAY 'EDU35030 - TOTAL APROBADOS         : '
052300             WKS-RB-APROBADOS UPON CONSOLE
052400     DISPLAY 'EDU35030 - TOTAL REPROBADOS        : '
052500             WKS-RB-REPROBADOS UPON CONSOLE.
052600 800-ESTADISTICAS-OPERADOR-E. EXIT.
052700******************************************************************
052800* 900-CIERRA-ARCHIVOS : CIERRE ORDENADO DE MAESTRO Y REPORTE     *
052900******************************************************************
053000 900-CIERRA-ARCHIVOS SECTION.
053100     CLOSE F-MAESTRO
053200     CLOSE F-REPORTE.
053300 900-CIERRA-ARCHIVOS-E. EXIT.
053400
053500******************************************************************
053600* 999-TERMINA-CON-ERROR : SALIDA COMUN ANTE FALLA DE LECTURA       *
053700*                         SECUENCIAL, AL ESTILO VIEJO DE PARRAFOS  *
053800*                         SUELTOS DEL DEPARTAMENTO                 *
053900******************************************************************
054000 999-TERMINA-CON-ERROR SECTION.
054100     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
054200     STOP RUN.
054300 999-TERMINA-CON-ERROR-E. EXIT.
