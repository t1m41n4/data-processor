000100******************************************************************
000200* FECHA       : 02/02/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : EDUCACION SEMILLERO                               *
000500* PROGRAMA    : EDU35020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA EL EXTRACTO CSV YA AJUSTADO POR EDU35010 Y   *
000800*             : LO CARGA AL MAESTRO DE ESTUDIANTES (EDM01), APLI-*
000900*             : CANDO EL SEGUNDO AJUSTE DE NOTA, CAPITALIZANDO   *
001000*             : NOMBRE Y APELLIDO Y DESCARTANDO LAS FILAS CUYO   *
001100*             : CODIGO DE ESTUDIANTE YA EXISTE EN EL MAESTRO O YA*
001200*             : APARECIO ANTES EN EL MISMO ARCHIVO.              *
001300* ARCHIVOS    : EDUC.SEMI.CSV.CARGA                               *
001400*             : EDUC.SEMI.MAE.ESTUDIANTES                         *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO             *
001600******************************************************************
001700*    BITACORA DE CAMBIOS                                          *
001800*    FECHA    AUTOR   TICKET    DESCRIPCION                       *
001900*    02/02/89 EEDR    EDU3502   VERSION INICIAL                    *
002000*    19/07/90 EEDR    EDU3505   SE AGREGA TABLA DE CODIGOS YA      *
002100*                               CONOCIDOS PARA EVITAR DUPLICADOS   *
002200*    14/03/91 PEDR    EDU3507   SE AGREGA TRUNCADO DE DECIMALES EN *
002300*                               CODIGO Y NOTA (NO SE REDONDEA)     *
002400*    22/11/91 EEDR    EDU3512   SE AGREGA PARSEO DE FECHA DE       *
002500*                               NACIMIENTO EN FORMATO ISO          *
002600*    04/02/94 PEDR    EDU3519   SE AGREGA CAPITALIZACION DE NOMBRE *
002700*                               Y APELLIDO (INSPECT CONVERTING)    *
002800*    30/09/95 EEDR    EDU3522   VALIDACION DE FILAS CON MENOS DE 6 *
002900*                               COLUMNAS (SE CUENTAN COMO OMITIDAS)*
003000*    09/09/98 EEDR    EDU3527   REVISION Y2K - ANIO DE NACIMIENTO  *
003100*                               SE RECIBE Y GUARDA A 4 DIGITOS     *
003200*    05/11/99 PEDR    EDU3529   AJUSTE FINAL PRUEBAS Y2K           *
003300*    21/06/02 EEDR    EDU3534   SE AGREGA HORA DE INICIO Y FIN AL  *
003400*                               REPORTE DE ESTADISTICAS           *
003500*    03/04/06 EEDR    EDU3544   SE CREA WKS-CAMPOS-FILA EN        *
003600*                               WORKING-STORAGE (YA NO VIVE EN    *
003700*                               EL COPY DE LA LINEA CRUDA) PARA   *
003800*                               QUE EL UNSTRING NO SOBREESCRIBA   *
003900*                               BYTES AUN NO RECORRIDOS           *
004000*    14/03/07 EEDR    EDU3547   SE AGREGA INITIALIZE DE WKS-      *
004100*                               CAMPOS-FILA ANTES DE CADA         *
004200*                               UNSTRING EN 240 Y 320: SIN ESTO,  *
004300*                               UNA FILA CON MENOS DE 6 COLUMNAS  *
004400*                               PODIA DEJAR CAMPOS CON EL VALOR   *
004500*                               DE LA FILA ANTERIOR EN VEZ DE     *
004600*                               QUEDAR EN BLANCO, Y NO SE CONTABA *
004700*                               COMO FILA OMITIDA                 *
004800*    14/08/07 EEDR    EDU3549   TODOS LOS PERFORM DE SECCION PASAN*
004900*                               A PERFORM ... THRU PARA DEJAR EL  *
005000*                               RANGO COMPLETO A LA VISTA, Y LOS  *
005100*                               DOS ERRORES DE APERTURA EN 110 SE *
005200*                               UNIFICAN CON GO TO A UN PARRAFO   *
005300*                               DE CIERRE UNICO AL FINAL          *
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID. EDU35020.
005700 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
005800 INSTALLATION. EDUCACION SEMILLERO - CENTRO DE COMPUTO.
005900 DATE-WRITTEN. 02/02/1989.
006000 DATE-COMPILED. 02/02/1989.
006100 SECURITY. USO INTERNO - DEPARTAMENTO DE EDUCACION.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT F-CSV-CARGA  ASSIGN TO CSVCARGA
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-CSV-CARGA.
007100     SELECT F-MAESTRO    ASSIGN TO MAESTRO
007200            ORGANIZATION IS INDEXED
007300            ACCESS MODE  IS DYNAMIC
007400            RECORD KEY   IS EDM01-STUDENT-ID
007500            FILE STATUS  IS FS-MAESTRO
007600                            FSE-MAESTRO.
007700 DATA DIVISION.
007800 FILE SECTION.
007900*                   BUFFER DEL EXTRACTO CSV DE CARGA
008000 FD  F-CSV-CARGA.
008100     COPY EDCSVE01.
008200*                   MAESTRO DE ESTUDIANTES
008300 FD  F-MAESTRO.
008400     COPY EDMAST01.
008500 WORKING-STORAGE SECTION.
008600*                   VARIABLES FILE STATUS
008700 01  FS-CSV-CARGA                 PIC 9(02) VALUE ZEROS.
008800     88  FS-CARGA-OK                         VALUE 00.
008900     88  FS-CARGA-FIN                         VALUE 10.
009000 01  FS-MAESTRO                   PIC 9(02) VALUE ZEROS.
009100     88  FS-MAESTRO-OK                        VALUE 00.
009200     88  FS-MAESTRO-DUPLICADO                 VALUE 22.
009300 01  FSE-MAESTRO.
009400     05  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
009500     05  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
009600     05  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
009700*            VARIABLES DE RUTINA PARA FILE STATUS EXTENDIDO
009800 01  PROGRAMA                     PIC X(08) VALUE SPACES.
009900 01  ARCHIVO                      PIC X(08) VALUE SPACES.
010000 01  ACCION                       PIC X(10) VALUE SPACES.
010100 01  LLAVE                        PIC X(32) VALUE SPACES.
010200******************************************************************
010300*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
010400******************************************************************
010500 01  WKS-DISPARADORES.
010600     05  WKS-FIN-MAESTRO          PIC 9(01) VALUE ZEROS.
010700         88  FIN-MAESTRO                     VALUE 1.
010800     05  WKS-FIN-CARGA            PIC 9(01) VALUE ZEROS.
010900         88  FIN-CARGA                       VALUE 1.
011000     05  WKS-PRIMERA-FILA         PIC 9(01) VALUE 1.
011100         88  ES-ENCABEZADO                   VALUE 1.
011200     05  FILLER                   PIC X(02).
011300 01  WKS-CONTADORES.
011400     05  WKS-TOTAL-LEIDOS         PIC 9(07) COMP VALUE ZEROS.
011500     05  WKS-TOTAL-NUEVOS         PIC 9(07) COMP VALUE ZEROS.
011600     05  WKS-TOTAL-DUPLICADOS     PIC 9(07) COMP VALUE ZEROS.
011700     05  WKS-TOTAL-OMITIDOS       PIC 9(07) COMP VALUE ZEROS.
011800     05  WKS-TABLA-TOPE           PIC 9(05) COMP VALUE ZEROS.
011900     05  FILLER                   PIC X(02).
012000******************************************************************
012100*    TABLA EN MEMORIA DE CODIGOS DE ESTUDIANTE YA CONOCIDOS       *
012200*    (MAESTRO + YA VISTOS EN ESTE MISMO ARCHIVO DE CARGA)         *
012300******************************************************************
012400 01  WKS-TABLA-CONOCIDOS.
012500     05  FILLER                   PIC X(02).
012600     05  WKS-CODIGO-CONOCIDO OCCURS 1 TO 9999 TIMES
012700                 DEPENDING ON WKS-TABLA-TOPE
012800                 INDEXED BY IDX-CONOCIDO
012900                 PIC 9(09).
013000 01  WKS-CODIGO-BUSCADO           PIC 9(09) VALUE ZEROS.
013100 01  WKS-SW-ENCONTRADO            PIC X(01) VALUE 'N'.
013200     88  WKS-CODIGO-YA-EXISTE               VALUE 'S'.
013300     88  WKS-CODIGO-NUEVO                    VALUE 'N'.
013400******************************************************************
013500*    AREA DE TRABAJO PARA DETECTAR SI LA PRIMERA FILA DEL CSV     *
013600*    ES UN ENCABEZADO (COLUMNA 1 NO NUMERICA O CONTIENE           *
013700*    "STUDENT"/"ID", SIN IMPORTAR MAYUSCULA O MINUSCULA)          *
013800******************************************************************
013900 01  WKS-FILA-ES-HEADER-SW        PIC X(01) VALUE 'N'.
014000     88  FILA-ES-HEADER                      VALUE 'S'.
014100     88  FILA-NO-ES-HEADER                   VALUE 'N'.
014200 01  WKS-PRIMERA-COLUMNA          PIC X(20) VALUE SPACES.
014300 01  WKS-LON-COL1                 PIC 9(02) COMP VALUE ZEROS.
014400 01  WKS-CTR-STUDENT              PIC 9(02) COMP VALUE ZEROS.
014500 01  WKS-CTR-ID                   PIC 9(02) COMP VALUE ZEROS.
014600******************************************************************
014700*        AREAS DE TRABAJO PARA EL PARSEO DE UNA FILA DEL CSV      *
014800******************************************************************
014900 01  WKS-FILA-VALIDA-SW           PIC X(01) VALUE 'S'.
015000     88  WKS-FILA-OMITIDA                    VALUE 'N'.
015100     88  WKS-FILA-ACEPTADA                   VALUE 'S'.
015200 01  WKS-LONGITUDES.
015300     05  WKS-LON-ID               PIC 9(02) COMP VALUE ZEROS.
015400     05  WKS-LON-SCORE            PIC 9(02) COMP VALUE ZEROS.
015500     05  FILLER                   PIC X(02).
015600 01  WKS-ID-PARSEADO.
015700     05  WKS-ID-TEXTO             PIC X(12) VALUE SPACES.
015800     05  WKS-ID-PUNTO-POS         PIC 9(02) COMP VALUE ZEROS.
015900     05  WKS-ID-NUMERICO          PIC 9(09) VALUE ZEROS.
016000     05  FILLER                   PIC X(02).
016100 01  WKS-SCORE-PARSEADO.
016200     05  WKS-SCORE-TEXTO          PIC X(08) VALUE SPACES.
016300     05  WKS-SCORE-PUNTO-POS      PIC 9(02) COMP VALUE ZEROS.
016400     05  WKS-SCORE-CSV            PIC S9(05) VALUE ZEROS.
016500     05  WKS-SCORE-MAESTRO        PIC S9(05) VALUE ZEROS.
016600     05  FILLER                   PIC X(02).
016700 01  WKS-FECHA-NAC-TEXTO          PIC X(12) VALUE SPACES.
016800 01  WKS-FECHA-NAC-TEXTO-R REDEFINES WKS-FECHA-NAC-TEXTO.
016900     05  WKS-FN-ANIO-TXT          PIC X(04).
017000     05  FILLER                  PIC X(01).
017100     05  WKS-FN-MES-TXT           PIC X(02).
017200     05  FILLER                  PIC X(01).
017300     05  WKS-FN-DIA-TXT           PIC X(02).
017400     05  FILLER                  PIC X(02).
017500 01  WKS-NOMBRE-CAPITALIZADO      PIC X(50) VALUE SPACES.
017600 01  WKS-APELLIDO-CAPITALIZADO    PIC X(50) VALUE SPACES.
017700 01  WKS-CLASE-TRABAJO            PIC X(20) VALUE SPACES.
017800 01  WKS-MASCARA                  PIC Z(06)9 VALUE ZEROS.
017900 01  WKS-MASCARA-R REDEFINES WKS-MASCARA.
018000     05  WKS-MASCARA-DIGITOS      PIC 9(07).
018100 01  WKS-HORAS.
018200     05  WKS-HORA-INICIO          PIC 9(08) VALUE ZEROS.
018300     05  WKS-HORA-FIN             PIC 9(08) VALUE ZEROS.
018400     05  FILLER                  PIC X(02).
018500 01  WKS-HORAS-R REDEFINES WKS-HORAS.
018600     05  WKS-HORA-INICIO-TXT      PIC X(08).
018700     05  WKS-HORA-FIN-TXT         PIC X(08).
018800     05  FILLER                   PIC X(02).
018900 01  WKS-MENSAJES.
019000     05  MSJ-ERROR-APERTURA       PIC X(40) VALUE
019100                              'ERROR AL ABRIR ARCHIVOS DE EDU35020'.
019200     05  FILLER                   PIC X(04).
019300******************************************************************
019400*    AREA DE TRABAJO PARA LOS 6 CAMPOS YA PARTIDOS (UNSTRING).    *
019500*    NO VIVE EN EL COPY DE LA LINEA CRUDA (EDCSVE01) PARA QUE EL  *
019600*    UNSTRING NO ESCRIBA SOBRE LOS BYTES QUE TODAVIA LE FALTA     *
019700*    RECORRER EN EDC01-LINEA-TEXTO                                *
019800******************************************************************
019900 01  WKS-CAMPOS-FILA.
020000     05  WKS-C-STUDENT-ID         PIC X(12).
020100     05  WKS-C-FIRST-NAME         PIC X(50).
020200     05  WKS-C-LAST-NAME          PIC X(50).
020300     05  WKS-C-FECHA-NAC          PIC X(12).
020400     05  WKS-C-CLASS-NAME         PIC X(20).
020500     05  WKS-C-SCORE              PIC X(08).
020600     05  WKS-C-FECHA-NAC-R REDEFINES WKS-C-FECHA-NAC.
020700         10  WKS-C-FN-ANIO        PIC X(04).
020800         10  FILLER               PIC X(01).
020900         10  WKS-C-FN-MES         PIC X(02).
021000         10  FILLER               PIC X(01).
021100         10  WKS-C-FN-DIA         PIC X(02).
021200         10  FILLER               PIC X(02).
021300     05  FILLER                   PIC X(20).
021400 PROCEDURE DIVISION.
021500 100-PRINCIPAL SECTION.
021600     ACCEPT WKS-HORA-INICIO FROM TIME
021700     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
021800     PERFORM 200-PRIMERA-PASADA THRU 200-PRIMERA-PASADA-E
021900     PERFORM 300-SEGUNDA-PASADA THRU 300-SEGUNDA-PASADA-E
022000     ACCEPT WKS-HORA-FIN    FROM TIME
022100     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
022200     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
022300     STOP RUN.
022400 100-PRINCIPAL-E. EXIT.
022500
022600******************************************************************
022700*              S E C C I O N   D E   A P E R T U R A
022800******************************************************************
022900 110-APERTURA-ARCHIVOS SECTION.
023000     MOVE 'EDU35020' TO PROGRAMA
023100     OPEN INPUT F-CSV-CARGA
023200     OPEN I-O   F-MAESTRO
023300     IF FS-CSV-CARGA = 97
023400        MOVE ZEROS TO FS-CSV-CARGA
023500     END-IF
023600     IF FS-MAESTRO = 05 OR FS-MAESTRO = 97
023700        MOVE ZEROS TO FS-MAESTRO
023800     END-IF
023900     IF FS-CSV-CARGA NOT = 0
024000        MOVE 'OPEN'      TO ACCION
024100        MOVE SPACES      TO LLAVE
024200        MOVE 'CSVCARGA'  TO ARCHIVO
024300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024400                              FS-CSV-CARGA, FS-CSV-CARGA
024500        DISPLAY MSJ-ERROR-APERTURA UPON CONSOLE
024600        MOVE 91 TO RETURN-CODE
024700        GO TO 999-TERMINA-CON-ERROR
024800     END-IF
024900     IF FS-MAESTRO NOT = 0
025000        MOVE 'OPEN'      TO ACCION
025100        MOVE SPACES      TO LLAVE
025200        MOVE 'MAESTRO'   TO ARCHIVO
025300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025400                              FS-MAESTRO, FSE-MAESTRO
025500        DISPLAY MSJ-ERROR-APERTURA UPON CONSOLE
025600        MOVE 91 TO RETURN-CODE
025700        GO TO 999-TERMINA-CON-ERROR
025800     END-IF.
025900 110-APERTURA-ARCHIVOS-E. EXIT.
026000
026100******************************************************************
026200*   200 - PRIMERA PASADA: SIEMBRA LA TABLA DE CODIGOS CONOCIDOS   *
026300*          CON LOS CODIGOS YA EXISTENTES EN EL MAESTRO, LUEGO     *
026400*          RECORRE EL CSV Y AGREGA LOS CODIGOS QUE AUN NO ESTAN   *
026500******************************************************************
026600 200-PRIMERA-PASADA SECTION.
026700     MOVE LOW-VALUES TO EDM01-STUDENT-ID
026800     START F-MAESTRO KEY IS NOT LESS THAN EDM01-STUDENT-ID
026900        INVALID KEY SET FIN-MAESTRO TO TRUE
027000     END-START
027100
027200     IF NOT FIN-MAESTRO
027300        READ F-MAESTRO NEXT RECORD
027400             AT END SET FIN-MAESTRO TO TRUE
027500        END-READ
027600     END-IF
027700
027800     PERFORM 210-SIEMBRA-UN-ESTUDIANTE THRU 210-SIEMBRA-UN-ESTUDIANTE-E
027900  UNTIL FIN-MAESTRO
028000
028100     READ F-CSV-CARGA
028200          AT END SET FIN-CARGA TO TRUE
028300     END-READ
028400
028500     PERFORM 220-EXAMINA-UNA-FILA-CARGA THRU 220-EXAMINA-UNA-FILA-CARGA-E
028600  UNTIL FIN-CARGA
028700
028800     CLOSE F-CSV-CARGA
028900     OPEN  INPUT F-CSV-CARGA
029000     MOVE  1     TO WKS-PRIMERA-FILA
029100     MOVE  0     TO WKS-FIN-CARGA.
029200 200-PRIMERA-PASADA-E. EXIT.
029300
029400 210-SIEMBRA-UN-ESTUDIANTE SECTION.
029500     MOVE EDM01-STUDENT-ID TO WKS-CODIGO-BUSCADO
029600     PERFORM 230-AGREGA-CODIGO-CONOCIDO THRU 230-AGREGA-CODIGO-CONOCIDO-E
029700     READ F-MAESTRO NEXT RECORD
029800          AT END SET FIN-MAESTRO TO TRUE
029900     END-READ.
030000 210-SIEMBRA-UN-ESTUDIANTE-E. EXIT.
030100
030200 220-EXAMINA-UNA-FILA-CARGA SECTION.
030300     IF ES-ENCABEZADO
030400        PERFORM 225-DETECTA-ENCABEZADO THRU 225-DETECTA-ENCABEZADO-E
030500        MOVE 0 TO WKS-PRIMERA-FILA
030600     ELSE
030700        SET FILA-NO-ES-HEADER TO TRUE
030800     END-IF
030900     IF FILA-ES-HEADER
031000        CONTINUE
031100     ELSE
031200        PERFORM 240-EXTRAE-CODIGO-FILA THRU 240-EXTRAE-CODIGO-FILA-E
031300        IF WKS-FILA-ACEPTADA
031400           PERFORM 250-BUSCA-CODIGO-CONOCIDO THRU 250-BUSCA-CODIGO-CONOCIDO-E
031500           IF WKS-CODIGO-NUEVO
031600              PERFORM 230-AGREGA-CODIGO-CONOCIDO THRU 230-AGREGA-CODIGO-CONOCIDO-E
031700           END-IF
031800        END-IF
031900     END-IF
032000     READ F-CSV-CARGA
032100          AT END SET FIN-CARGA TO TRUE
032200     END-READ.
032300 220-EXAMINA-UNA-FILA-CARGA-E. EXIT.
032400
032500******************************************************************
032600*   225 - DETECTA SI LA FILA ACTUAL ES ENCABEZADO: LA COLUMNA 1   *
032700*          NO ES NUMERICA, O CONTIENE "STUDENT" O "ID"            *
032800******************************************************************
032900 225-DETECTA-ENCABEZADO SECTION.
033000     SET FILA-NO-ES-HEADER TO TRUE
033100     MOVE SPACES TO WKS-PRIMERA-COLUMNA
033200     UNSTRING EDC01-LINEA-TEXTO DELIMITED BY ','
033300        INTO WKS-PRIMERA-COLUMNA
033400     END-UNSTRING
033500     INSPECT WKS-PRIMERA-COLUMNA CONVERTING
033600             'abcdefghijklmnopqrstuvwxyz' TO
033700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033800     MOVE ZEROS TO WKS-LON-COL1 WKS-CTR-STUDENT WKS-CTR-ID
033900     INSPECT WKS-PRIMERA-COLUMNA TALLYING WKS-LON-COL1
034000             FOR CHARACTERS BEFORE INITIAL SPACE
034100     INSPECT WKS-PRIMERA-COLUMNA TALLYING WKS-CTR-STUDENT
034200             FOR ALL 'STUDENT'
034300     INSPECT WKS-PRIMERA-COLUMNA TALLYING WKS-CTR-ID
034400             FOR ALL 'ID'
034500     IF WKS-LON-COL1 = ZEROS
034600        SET FILA-ES-HEADER TO TRUE
034700     ELSE
034800        IF WKS-PRIMERA-COLUMNA (1:WKS-LON-COL1) IS NOT NUMERIC
034900           SET FILA-ES-HEADER TO TRUE
035000        END-IF
035100     END-IF
035200     IF WKS-CTR-STUDENT > ZEROS OR WKS-CTR-ID > ZEROS
035300        SET FILA-ES-HEADER TO TRUE
035400     END-IF.
035500 225-DETECTA-ENCABEZADO-E. EXIT.
035600
035700 230-AGREGA-CODIGO-CONOCIDO SECTION.
035800     IF WKS-TABLA-TOPE < 9999
035900        ADD 1 TO WKS-TABLA-TOPE
036000        MOVE WKS-CODIGO-BUSCADO TO
036100             WKS-CODIGO-CONOCIDO (WKS-TABLA-TOPE)
036200     END-IF.
036300 230-AGREGA-CODIGO-CONOCIDO-E. EXIT.
036400
036500 240-EXTRAE-CODIGO-FILA SECTION.
036600     SET WKS-FILA-ACEPTADA TO TRUE
036700     MOVE EDM01-STUDENT-ID TO WKS-CODIGO-BUSCADO
036800     INITIALIZE WKS-CAMPOS-FILA
036900     UNSTRING EDC01-LINEA-TEXTO DELIMITED BY ','
037000        INTO WKS-C-STUDENT-ID
037100             WKS-C-FIRST-NAME
037200             WKS-C-LAST-NAME
037300             WKS-C-FECHA-NAC
037400             WKS-C-CLASS-NAME
037500             WKS-C-SCORE
037600     END-UNSTRING
037700     IF WKS-C-SCORE = SPACES
037800        SET WKS-FILA-OMITIDA TO TRUE
037900     ELSE
038000        PERFORM 241-CONVIERTE-CODIGO THRU 241-CONVIERTE-CODIGO-E
038100        IF WKS-FILA-ACEPTADA
038200           MOVE WKS-ID-NUMERICO TO WKS-CODIGO-BUSCADO
038300        END-IF
038400     END-IF.
038500 240-EXTRAE-CODIGO-FILA-E. EXIT.
038600
038700 241-CONVIERTE-CODIGO SECTION.
038800     MOVE WKS-C-STUDENT-ID TO WKS-ID-TEXTO
038900     MOVE ZEROS              TO WKS-ID-PUNTO-POS WKS-LON-ID
039000     INSPECT WKS-ID-TEXTO TALLYING WKS-ID-PUNTO-POS
039100             FOR CHARACTERS BEFORE INITIAL '.'
039200     INSPECT WKS-ID-TEXTO TALLYING WKS-LON-ID
039300             FOR CHARACTERS BEFORE INITIAL SPACE
039400     IF WKS-ID-PUNTO-POS < WKS-LON-ID
039500        MOVE WKS-ID-PUNTO-POS TO WKS-LON-ID
039600     END-IF
039700     IF WKS-LON-ID = ZEROS
039800        SET WKS-FILA-OMITIDA TO TRUE
039900     ELSE
040000        IF WKS-ID-TEXTO (1:WKS-LON-ID) IS NOT NUMERIC
040100           SET WKS-FILA-OMITIDA TO TRUE
040200        ELSE
040300           MOVE WKS-ID-TEXTO (1:WKS-LON-ID) TO WKS-ID-NUMERICO
040400        END-IF
040500     END-IF.
040600 241-CONVIERTE-CODIGO-E. EXIT.
040700
040800 250-BUSCA-CODIGO-CONOCIDO SECTION.
040900     SET WKS-CODIGO-NUEVO TO TRUE
041000     SET IDX-CONOCIDO TO 1
041100     SEARCH WKS-CODIGO-CONOCIDO
041200        AT END SET WKS-CODIGO-NUEVO TO TRUE
041300        WHEN WKS-CODIGO-CONOCIDO (IDX-CONOCIDO) = WKS-CODIGO-BUSCADO
041400           SET WKS-CODIGO-YA-EXISTE TO TRUE
041500     END-SEARCH.
041600 250-BUSCA-CODIGO-CONOCIDO-E. EXIT.
041700
041800******************************************************************
041900*   300 - SEGUNDA PASADA: PARSEA, AJUSTA Y CARGA CADA FILA NUEVA  *
042000******************************************************************
042100 300-SEGUNDA-PASADA SECTION.
042200     READ F-CSV-CARGA
042300          AT END SET FIN-CARGA TO TRUE
042400     END-READ
042500
042600     PERFORM 310-PROCESA-UNA-FILA-CARGA THRU 310-PROCESA-UNA-FILA-CARGA-E
042700  UNTIL FIN-CARGA.
042800 300-SEGUNDA-PASADA-E. EXIT.
042900
043000 310-PROCESA-UNA-FILA-CARGA SECTION.
043100     ADD 1 TO WKS-TOTAL-LEIDOS
043200     IF ES-ENCABEZADO
043300        PERFORM 225-DETECTA-ENCABEZADO THRU 225-DETECTA-ENCABEZADO-E
043400        MOVE 0 TO WKS-PRIMERA-FILA
043500     ELSE
043600        SET FILA-NO-ES-HEADER TO TRUE
043700     END-IF
043800     IF FILA-ES-HEADER
043900        CONTINUE
044000     ELSE
044100        PERFORM 320-PARSEA-FILA-COMPLETA THRU 320-PARSEA-FILA-COMPLETA-E
044200        IF WKS-FILA-OMITIDA
044300           ADD 1 TO WKS-TOTAL-OMITIDOS
044400        ELSE
044500           PERFORM 250-BUSCA-CODIGO-CONOCIDO THRU 250-BUSCA-CODIGO-CONOCIDO-E
044600           IF WKS-CODIGO-YA-EXISTE
044700              ADD 1 TO WKS-TOTAL-DUPLICADOS
044800           ELSE
044900              PERFORM 230-AGREGA-CODIGO-CONOCIDO THRU 230-AGREGA-CODIGO-CONOCIDO-E
045000              PERFORM 330-ESCRIBE-MAESTRO THRU 330-ESCRIBE-MAESTRO-E
045100           END-IF
045200        END-IF
045300     END-IF
045400     READ F-CSV-CARGA
045500          AT END SET FIN-CARGA TO TRUE
045600     END-READ.
045700 310-PROCESA-UNA-FILA-CARGA-E. EXIT.
045800
045900******************************************************************
046000*   320 - PARSEO COMPLETO DE UNA FILA DE DATOS (6 CAMPOS)         *
046100******************************************************************
046200 320-PARSEA-FILA-COMPLETA SECTION.
046300     SET WKS-FILA-ACEPTADA TO TRUE
046400     INITIALIZE WKS-CAMPOS-FILA
046500     UNSTRING EDC01-LINEA-TEXTO DELIMITED BY ','
046600        INTO WKS-C-STUDENT-ID
046700             WKS-C-FIRST-NAME
046800             WKS-C-LAST-NAME
046900             WKS-C-FECHA-NAC
047000             WKS-C-CLASS-NAME
047100             WKS-C-SCORE
047200     END-UNSTRING
047300     IF WKS-C-SCORE = SPACES
047400        SET WKS-FILA-OMITIDA TO TRUE
047500     ELSE
047600        PERFORM 241-CONVIERTE-CODIGO THRU 241-CONVIERTE-CODIGO-E
047700        IF WKS-FILA-ACEPTADA
047800           PERFORM 321-CONVIERTE-SCORE THRU 321-CONVIERTE-SCORE-E
047900        END-IF
048000        IF WKS-FILA-ACEPTADA
048100           PERFORM 322-CONVIERTE-FECHA THRU 322-CONVIERTE-FECHA-E
048200        END-IF
048300        IF WKS-FILA-ACEPTADA
048400           PERFORM 323-CAPITALIZA-NOMBRES THRU 323-CAPITALIZA-NOMBRES-E
048500           PERFORM 324-ARMA-REGISTRO-MAESTRO THRU 324-ARMA-REGISTRO-MAESTRO-E
048600        END-IF
048700     END-IF.
048800 320-PARSEA-FILA-COMPLETA-E. EXIT.
048900
049000******************************************************************
049100*   321 - CONVIERTE LA NOTA, TRUNCANDO DECIMALES SI LOS TRAE      *
049200*          Y APLICANDO EL SEGUNDO AJUSTE (CSV-SCORE - 5)          *
049300******************************************************************
049400 321-CONVIERTE-SCORE SECTION.
049500     MOVE WKS-C-SCORE TO WKS-SCORE-TEXTO
049600     MOVE ZEROS         TO WKS-SCORE-PUNTO-POS WKS-LON-SCORE
049700     INSPECT WKS-SCORE-TEXTO TALLYING WKS-SCORE-PUNTO-POS
049800             FOR CHARACTERS BEFORE INITIAL '.'
049900     INSPECT WKS-SCORE-TEXTO TALLYING WKS-LON-SCORE
050000             FOR CHARACTERS BEFORE INITIAL SPACE
050100     IF WKS-SCORE-PUNTO-POS < WKS-LON-SCORE
050200        MOVE WKS-SCORE-PUNTO-POS TO WKS-LON-SCORE
050300     END-IF
050400     IF WKS-LON-SCORE = ZEROS
050500        SET WKS-FILA-OMITIDA TO TRUE
050600     ELSE
050700        IF WKS-SCORE-TEXTO (1:WKS-LON-SCORE) IS NOT NUMERIC
050800           SET WKS-FILA-OMITIDA TO TRUE
050900        ELSE
051000           MOVE WKS-SCORE-TEXTO (1:WKS-LON-SCORE) TO WKS-SCORE-CSV
051100           COMPUTE WKS-SCORE-MAESTRO = WKS-SCORE-CSV - 5
051200        END-IF
051300     END-IF.
051400 321-CONVIERTE-SCORE-E. EXIT.
051500
051600******************************************************************
051700*   322 - CONVIERTE LA FECHA DE NACIMIENTO (ISO CCYY-MM-DD)       *
051800******************************************************************
051900 322-CONVIERTE-FECHA SECTION.
052000     MOVE WKS-C-FECHA-NAC TO WKS-FECHA-NAC-TEXTO
052100     IF (WKS-FN-ANIO-TXT IS NOT NUMERIC) OR
052200        (WKS-FN-MES-TXT  IS NOT NUMERIC) OR
052300        (WKS-FN-DIA-TXT  IS NOT NUMERIC)
052400        SET WKS-FILA-OMITIDA TO TRUE
052500     END-IF.
052600 322-CONVIERTE-FECHA-E. EXIT.
052700
052800******************************************************************
052900*   323 - CAPITALIZA NOMBRE Y APELLIDO (PRIMERA MAYUSCULA, RESTO  *
053000*          MINUSCULA), SIN IMPORTAR COMO VENGA LA CELDA DEL CSV   *
053100******************************************************************
053200 323-CAPITALIZA-NOMBRES SECTION.
053300     MOVE WKS-C-FIRST-NAME TO WKS-NOMBRE-CAPITALIZADO
053400     INSPECT WKS-NOMBRE-CAPITALIZADO CONVERTING
053500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
053600             'abcdefghijklmnopqrstuvwxyz'
053700     INSPECT WKS-NOMBRE-CAPITALIZADO (1:1) CONVERTING
053800             'abcdefghijklmnopqrstuvwxyz' TO
053900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054000     MOVE WKS-C-LAST-NAME TO WKS-APELLIDO-CAPITALIZADO
054100     INSPECT WKS-APELLIDO-CAPITALIZADO CONVERTING
054200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
054300             'abcdefghijklmnopqrstuvwxyz'
054400     INSPECT WKS-APELLIDO-CAPITALIZADO (1:1) CONVERTING
054500             'abcdefghijklmnopqrstuvwxyz' TO
054600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054700     MOVE WKS-C-CLASS-NAME TO WKS-CLASE-TRABAJO.
054800 323-CAPITALIZA-NOMBRES-E. EXIT.
054900
055000******************************************************************
055100*   324 - ARMA EL REGISTRO MAESTRO CON LOS CAMPOS YA CONVERTIDOS  *
055200******************************************************************
055300 324-ARMA-REGISTRO-MAESTRO SECTION.
055400     MOVE WKS-ID-NUMERICO            TO EDM01-STUDENT-ID
055500     MOVE WKS-NOMBRE-CAPITALIZADO    TO EDM01-FIRST-NAME
055600     MOVE WKS-APELLIDO-CAPITALIZADO  TO EDM01-LAST-NAME
055700     MOVE WKS-FN-ANIO-TXT            TO EDM01-FN-ANIO
055800     MOVE WKS-FN-MES-TXT             TO EDM01-FN-MES
055900     MOVE WKS-FN-DIA-TXT             TO EDM01-FN-DIA
056000     MOVE WKS-CLASE-TRABAJO          TO EDM01-CLASS-NAME
056100     MOVE WKS-SCORE-MAESTRO          TO EDM01-SCORE
056200     SET  EDM01-ACTIVO               TO TRUE.
056300 324-ARMA-REGISTRO-MAESTRO-E. EXIT.
056400
056500******************************************************************
056600*   330 - GRABA EL NUEVO REGISTRO AL MAESTRO DE ESTUDIANTES       *
056700******************************************************************
056800 330-ESCRIBE-MAESTRO SECTION.
056900     WRITE EDM01-REGISTRO-MAESTRO
057000     IF FS-MAESTRO = 0
057100        ADD 1 TO WKS-TOTAL-NUEVOS
057200     ELSE
057300        ADD 1 TO WKS-TOTAL-OMITIDOS
057400        DISPLAY 'ERROR AL GRABAR EN MAESTRO, STATUS: ' FS-MAESTRO
057500                ' CODIGO: ' EDM01-STUDENT-ID UPON CONSOLE
057600     END-IF.
057700 330-ESCRIBE-MAESTRO-E. EXIT.
057800
057900******************************************************************
058000*                 S E C C I O N   D E   C I E R R E               *
058100******************************************************************
058200 800-ESTADISTICAS SECTION.
058300     DISPLAY
058400     ">>>>>>>>>>>>>>>> ESTADISTICAS EDU35020 <<<<<<<<<<<<<<<<<<<<<"
058500     MOVE WKS-TOTAL-LEIDOS     TO WKS-MASCARA
058600     DISPLAY "||  TOTAL DE FILAS LEIDAS       : (" WKS-MASCARA ")"
058700     MOVE WKS-TOTAL-NUEVOS     TO WKS-MASCARA
058800     DISPLAY "||  REGISTROS NUEVOS CARGADOS   : (" WKS-MASCARA ")"
058900     MOVE WKS-TOTAL-DUPLICADOS TO WKS-MASCARA
059000     DISPLAY "||  DUPLICADOS DESCARTADOS      : (" WKS-MASCARA ")"
059100     MOVE WKS-TOTAL-OMITIDOS   TO WKS-MASCARA
059200     DISPLAY "||  FILAS OMITIDAS (MAL FORMADAS): (" WKS-MASCARA ")"
059300     DISPLAY "||  HORA DE INICIO              : (" WKS-HORA-INICIO
059400             ")"
059500     DISPLAY "||  HORA DE FINALIZACION        : (" WKS-HORA-FIN ")"
059600     DISPLAY
059700     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
059800 800-ESTADISTICAS-E. EXIT.
059900
060000 900-CIERRA-ARCHIVOS SECTION.
060100     CLOSE F-CSV-CARGA
060200     CLOSE F-MAESTRO.
060300 900-CIERRA-ARCHIVOS-E. EXIT.
060400
060500******************************************************************
060600* 999-TERMINA-CON-ERROR : SALIDA COMUN ANTE FALLA DE APERTURA,    *
060700*                         AL ESTILO VIEJO DE PARRAFOS DEL AREA    *
060800******************************************************************
060900 999-TERMINA-CON-ERROR SECTION.
061000     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
061100     STOP RUN.
061200 999-TERMINA-CON-ERROR-E. EXIT.
